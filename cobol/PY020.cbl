000100*****************************************************************
000200*                                                               *
000300*               Semi-Monthly Payslip Calculation               *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         py020.
001100     author.             R. H. Ballard.
001200     installation.       Motorph Corporation - Mis Dept.
001300     date-written.       02/06/86.
001400     date-compiled.
001500     security.           Company Confidential.
001600*
001700*    Remarks.            Semi-monthly payslip amounts (rules
001800*                        P1-P7) and the shared statutory
001900*                        deduction rules (S1 Sss, H1 Philhealth,
002000*                        G1 Pagibig, T1 Bir) applied to the
002100*                        period gross pay.  Called by Py010 for
002200*                        every master record on the run.
002300*
002400*                        This program does not call Py030 itself
002500*                        - it trusts the Py-Classification-Area
002600*                        the caller hands in, already filled in
002700*                        and already checked against rule V1.
002800*                        Py010 is the only caller today and it
002900*                        always calls Py030 first, so this
003000*                        holds; if a second caller is ever
003100*                        added, make sure it does the same.
003200*
003300*    Version.            See Prog-Name in Ws.
003400*    Called modules.     None.
003500*    Files used.         None - linkage only.
003600*
003700* Changes:
003800* 02/06/86 rhb - 1.00 Created.                                    CR0044  
003900* 19/03/89 rhb - 1.01 Pag-Ibig cap of 100.00 added per SSS memo - CR0098  
004000*                     before this change Aa050 had no ceiling at
004100*                     all on the high band and a handful of high
004200*                     earners were being over-deducted.
004300* 14/01/99 ejk - 1.02 Y2K review - no date math here, no chg.     Y2K     
004400* 21/07/03 mts - 1.03 Bir table search re-keyed to avoid the      CR0266  
004500*                     subscript overflow flagged by QA - CR-0266.
004600*                     The old search let Ws-Sub run past 6 before
004700*                     testing for it; harmless in practice since
004800*                     the top bracket's Ded-Bir-Upper is all
004900*                     nines, but QA wanted the guard in anyway.
005000* 11/05/11 djw - 1.04 Philhealth high/low bands widened to match
005100*                     PhilHealth Circular 2011-03.
005200* 03/09/14 glp - 1.05 Annualising factors (12, 24) moved into the
005300*                     Py-Annualize-Table below per CR-0412, were  CR0412  
005400*                     bare literals on the two Compute statements
005500*                     in Aa060.  Unused Special-Names switches
005600*                     dropped the same pass.
005700*
005800 environment              division.
005900*================================
006000*
006100 input-output             section.
006200 file-control.
006300*
006400*    No files - amounts come in on the Py-Employee-Record/Py-
006500*    Time-Record/Py-Classification-Area linkage and go out on
006600*    Py-Payslip-Record, all four Copy'd in below.
006700*
006800 data                     division.
006900*================================
007000*
007100 working-storage          section.
007200*-----------------------
007300 77  prog-name            pic x(16) value "PY020 (1.05)".
007400*
007500*   Rule T1 annualising factors - months-per-year to gross the
007600*   monthly equivalent up to an annual figure, pay-periods-per-
007700*   year to bring the annual Bir tax back down to the semi-
007800*   monthly cut Aa060 hands back.  Values redefine a Filler-
007900*   Value table in the house style, same trick Pywsded.cob uses
008000*   for the Sss/Bir brackets.
008100*
008200 01  py-annualize-values.
008300     03  filler            pic 9(2)    comp-3  value 12.
008400     03  filler            pic 9(2)    comp-3  value 24.
008500 01  py-annualize-table redefines py-annualize-values.
008600     03  ws-annualize-factor  occurs 2  pic 9(2)  comp-3.
008700*
008800*   Rule P2/H1/G1 pay factors - (1) the overtime premium Aa020
008900*   multiplies the hourly rate by, (2) the two-periods-a-month
009000*   split Aa040/Aa050 divide the monthly equivalent by.  Same
009100*   Filler-Value table trick as above.
009200*
009300 01  py-pay-factor-values.
009400     03  filler            pic 9v99    comp-3  value 1.25.
009500     03  filler            pic 9v99    comp-3  value 2.00.
009600 01  py-pay-factor-table redefines py-pay-factor-values.
009700     03  ws-pay-factor         occurs 2  pic 9v99  comp-3.
009800*
009900*   Rule S1/T1 bracket-table limits - (1) how many Sss steps
010000*   Aa030 searches before falling back to the flat cap, (2) how
010100*   many Bir brackets Aa060 searches the same way.  Kept as a
010200*   table alongside the bracket data itself in Pywsded.cob so a
010300*   row added to either table there means one number changed
010400*   here, not a literal hunted down in a Perform Varying clause.
010500*
010600 01  py-table-limit-values.
010700     03  filler            pic 99      comp    value 34.
010800     03  filler            pic 99      comp    value 6.
010900 01  py-table-limit-table redefines py-table-limit-values.
011000     03  ws-table-limit        occurs 2  pic 99  comp.
011100*
011200*   Ws-Sub is the one subscript used by both bracket-table
011300*   searches (Aa030 Sss, Aa060 Bir) - a leftover value from one
011400*   search is always reset to 1 before the other runs, they
011500*   never run concurrently so sharing the field is safe.  The
011600*   rest of the group is intermediate money used only within
011700*   the paragraph that sets it.
011800*
011900 01  ws-work-area.
012000     03  ws-sub              pic 99        comp.
012100     03  ws-monthly-equiv    pic 9(7)v99   comp-3.
012200     03  ws-pagibig-work     pic 9(5)v99   comp-3.
012300     03  ws-annual-income    pic 9(9)v99   comp-3.
012400     03  ws-annual-tax       pic 9(7)v99   comp-3.
012500     03  filler              pic x(05).
012600*
012700*   Statutory deduction rate tables - Ded-... fields, compiled
012800*   in, see the copybook banner for the source of the figures.
012900*   Shared verbatim with Py021 so the two engines can never
013000*   drift apart on a rate change.
013100*
013200     copy "PYWSDED.cob".
013300*
013400 linkage                  section.
013500*===================
013600*
013700*    Four areas on the Using phrase - the employee master (read
013800*    only), the matched or defaulted time record, the Py030
013900*    classification result (read only here), and the payslip
014000*    record this program builds and hands back.
014100*
014200     copy "PYWSEMP.cob".
014300     copy "PYWSTIM.cob".
014400     copy "PYWSCLS.cob".
014500     copy "PYWSSLP.cob".
014600*
014700 procedure division using py-employee-record
014800                          py-time-record
014900                          py-classification-area
015000                          py-payslip-record.
015100*========================================
015200*
015300*    Main line - identity first, then earnings, then the four
015400*    statutory deductions in the shop's usual order (Sss,
015500*    Philhealth, Pagibig, Bir), then the totals.
015600*
015700 aa000-main-logic.
015800     perform  aa010-load-identity.
015900     perform  aa020-calc-earnings.
016000     perform  aa030-calc-sss.
016100     perform  aa040-calc-philhealth.
016200     perform  aa050-calc-pagibig.
016300     perform  aa060-calc-tax.
016400     perform  aa070-calc-totals.
016500     goback.
016600*
016700 aa010-load-identity.
016800*
016900*    Carry the identity fields onto the slip - name is built
017000*    First then Last, one space between, rule is cosmetic only.
017100*    Pay-Emp-Type is Py030's classification result, carried
017200*    straight through so the register and the boxed payslip can
017300*    show it without a second lookup.
017400*
017500     move     spaces to pay-emp-name.
017600     string   emp-first-name delimited by space
017700              " " delimited by size
017800              emp-last-name delimited by space
017900              into pay-emp-name.
018000     move     emp-id to pay-emp-id.
018100     move     emp-position to pay-position.
018200     move     cls-emp-type to pay-emp-type.
018300     move     tim-days-worked to pay-days-worked.
018400     move     tim-ot-hours to pay-ot-hours.
018500*
018600 aa020-calc-earnings.
018700*
018800*    Rule P1 basic - the semi-monthly rate straight off the
018900*    classification area, already derived by Py030 (rule D3).
019000*
019100     move     cls-semi-rate to pay-basic.
019200*
019300*    Rule P2 overtime - hourly rate times Ws-Pay-Factor (1), the
019400*    standard overtime premium, against the overtime hours
019500*    logged for the period.
019600*
019700     compute  pay-ot-pay rounded =
019800              tim-ot-hours * cls-hourly-rate * ws-pay-factor (1).
019900*
020000*    Rule P3 allowances - rice, phone and clothing, already
020100*    defaulted by Py030 for Regular and zeroed for Contractual.
020200*
020300     move     cls-rice to pay-rice.
020400     move     cls-phone to pay-phone.
020500     move     cls-clothing to pay-clothing.
020600*
020700*    Rule P4 gross - sum of the five fields above.
020800*
020900     compute  pay-gross rounded =
021000              pay-basic + pay-ot-pay + pay-rice
021100              + pay-phone + pay-clothing.
021200*
021300 aa030-calc-sss.
021400*
021500*    Rule S1 - bracket table lookup on the period gross pay,
021600*    table is ascending so the first cutoff not less than the
021700*    base amount is the bracket we want.  Above the table, the
021800*    flat cap applies.
021900*
022000     move     1 to ws-sub.
022100     perform  aa031-sss-step
022200              varying ws-sub from 1 by 1
022300              until ws-sub > ws-table-limit (1)
022400                 or ded-sss-cutoff (ws-sub) >= pay-gross.
022500     if       ws-sub > ws-table-limit (1)
022600              move ded-sss-cap-amount to pay-sss
022700     else
022800              move ded-sss-amount (ws-sub) to pay-sss.
022900*
023000*    The search step itself does nothing but let the Varying
023100*    phrase above step the subscript - a Perform Varying has to
023200*    name a paragraph to run on each pass, this is it.
023300*
023400 aa031-sss-step.
023500     continue.
023600*
023700 aa040-calc-philhealth.
023800*
023900*    Rule H1 on monthly equivalent M = Gp x Ws-Pay-Factor (2).
024000*    Flat amount below the low band, flat amount above the high
024100*    band, straight percentage of M (split across the same two
024200*    semi-monthly periods) in between.
024300*
024400     compute  ws-monthly-equiv rounded =
024500              pay-gross * ws-pay-factor (2).
024600     if       ws-monthly-equiv not greater than ded-ph-low-m
024700              move ded-ph-low-amt to pay-philhealth
024800     else
024900     if       ws-monthly-equiv not less than ded-ph-high-m
025000              move ded-ph-high-amt to pay-philhealth
025100     else
025200              compute pay-philhealth rounded =
025300                      ws-monthly-equiv * ded-ph-rate
025400                      / ws-pay-factor (2).
025500*
025600 aa050-calc-pagibig.
025700*
025800*    Rule G1 on the same monthly equivalent, capped at the
025900*    Pag-Ibig ceiling for the high band.  Low band has no
026000*    ceiling - the rate itself is small enough that one was
026100*    never needed.
026200*
026300     if       ws-monthly-equiv not greater than ded-pi-low-m
026400              compute pay-pagibig rounded =
026500                      ws-monthly-equiv * ded-pi-low-rate
026600                      / ws-pay-factor (2)
026700     else
026800              compute ws-pagibig-work rounded =
026900                      ws-monthly-equiv * ded-pi-high-rate
027000                      / ws-pay-factor (2)
027100              if      ws-pagibig-work > ded-pi-cap-amount
027200                      move ded-pi-cap-amount to pay-pagibig
027300              else
027400                      move ws-pagibig-work to pay-pagibig.
027500*
027600 aa060-calc-tax.
027700*
027800*    Rule T1 - annualise M, apply the graduated Bir schedule,
027900*    then bring the annual tax back down to a semi-monthly cut
028000*    (24 periods a year).
028100*
028200     compute  ws-annual-income rounded =
028300              ws-monthly-equiv * ws-annualize-factor (1).
028400     move     1 to ws-sub.
028500     perform  aa061-bir-step
028600              varying ws-sub from 1 by 1
028700              until ws-sub > ws-table-limit (2)
028800                 or ws-annual-income
028900                    not greater than ded-bir-upper (ws-sub).
029000*
029100*    Guard added per CR-0266 - without this, an income above the
029200*    table's top Ded-Bir-Upper (itself all nines, so this should
029300*    never actually fire) would leave Ws-Sub one past the table.
029400*
029500     if       ws-sub > ws-table-limit (2)
029600              move ws-table-limit (2) to ws-sub.
029700     compute  ws-annual-tax rounded =
029800              ded-bir-base-tax (ws-sub) +
029900              (ws-annual-income - ded-bir-excess-base (ws-sub))
030000              * ded-bir-rate (ws-sub).
030100     compute  pay-tax rounded =
030200              ws-annual-tax / ws-annualize-factor (2).
030300*
030400*    Search step - see the remark on Aa031-Sss-Step above, same
030500*    idiom, different table.
030600*
030700 aa061-bir-step.
030800     continue.
030900*
031000 aa070-calc-totals.
031100*
031200*    Rule P6 total deductions, P7 net pay - the one place on the
031300*    slip where all four deductions and all five earnings lines
031400*    come back together.
031500*
031600     compute  pay-total-deduct rounded =
031700              pay-sss + pay-philhealth + pay-pagibig + pay-tax.
031800     compute  pay-net rounded =
031900              pay-gross - pay-total-deduct.
032000*
