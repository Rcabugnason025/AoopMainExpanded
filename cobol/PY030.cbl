000100*****************************************************************
000200*                                                               *
000300*               Employee Classification / Derivation            *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         py030.
001100     author.             R. H. Ballard.
001200     installation.       Motorph Corporation - Mis Dept.
001300     date-written.       30/05/86.
001400     date-compiled.
001500     security.           Company Confidential.
001600*
001700*    Remarks.            Employee type classification (rule C1),
001800*                        derived daily/hourly/semi rates (D1-D3),
001900*                        department from position (D4), master
002000*                        record validation (V1) and default
002100*                        allowances.  Called by Py010 and Py021.
002200*
002300*                        This is the one place in the payroll
002400*                        suite that reads Emp-Status and Emp-
002500*                        Position; keep it that way - if another
002600*                        program needs the employee type or the
002700*                        department, have it call this module
002800*                        rather than growing its own copy of the
002900*                        Inspect logic below.
003000*
003100*    Version.            See Prog-Name in Ws.
003200*    Called modules.     None.
003300*    Files used.         None - linkage only.
003400*
003500* Changes:
003600* 30/05/86 rhb - 1.00 Created.                                    CR0098  
003700* 12/11/88 rhb - 1.01 Added department derivation (rule D4).      CR0142  
003800*                     Marketing asked for a simple department
003900*                     split so the old manual headcount sheet
004000*                     could retire.
004100* 14/01/99 ejk - 1.02 Y2K review - no date math here, no chg.     Y2K     
004200* 19/06/02 mts - 1.03 Default allowance rule moved in from the
004300*                     old py010 inline code per CR-0219 - Py010
004400*                     was duplicating this logic per employee,
004500*                     easier to keep it with the rest of the
004600*                     classification work.
004700* 08/03/07 djw - 1.04 Contract status string "CONTRACT" added     CR0337  
004800*                     alongside "CONTRACTUAL" per payroll memo -
004900*                     Hr had started keying the short form on
005000*                     new contract hires and rule C1 was missing
005100*                     them, silently treating them as Regular.
005200* 03/09/14 glp - 1.05 Aa020/Aa030/Aa050 re-keyed table-driven off
005300*                     Ws-Contract-Status/Ws-Rate-Divisor/Ws-
005400*                     Default-Allow per CR-0412 - the hard-coded  CR0412  
005500*                     literals made a rate-policy change mean
005600*                     hunting through three paragraphs; one table
005700*                     each to touch instead.
005800*
005900 environment              division.
006000*================================
006100*
006200 input-output             section.
006300 file-control.
006400*
006500*    No files - this module works entirely off the two areas
006600*    handed in on the Using phrase below.
006700*
006800 data                     division.
006900*================================
007000*
007100 working-storage          section.
007200*-----------------------
007300 77  prog-name            pic x(16) value "PY030 (1.05)".
007400*
007500*   Rule D1-D3 rate divisors - working days a month, hours a
007600*   day, pay periods a month, the three numbers Aa030 divides
007700*   the monthly basic salary down by.  Values redefine a
007800*   Filler-Value table in the house style, same trick
007900*   Pywsded.cob uses for the Sss/Bir brackets.
008000*
008100 01  py-rate-divisor-values.
008200     03  filler            pic 9(2)    comp-3  value 22.
008300     03  filler            pic 9(2)    comp-3  value 8.
008400     03  filler            pic 9(2)    comp-3  value 2.
008500 01  py-rate-divisor-table redefines py-rate-divisor-values.
008600     03  ws-rate-divisor      occurs 3  pic 9(2)  comp-3.
008700*
008800*   Rule allowance defaults - rice, phone, clothing, in that
008900*   order, the three figures Aa050 falls back on when the
009000*   master carries a zero.  Same Filler-Value table trick.
009100*
009200 01  py-default-allow-values.
009300     03  filler            pic 9(5)v99 comp-3  value 1500.00.
009400     03  filler            pic 9(5)v99 comp-3  value 2000.00.
009500     03  filler            pic 9(5)v99 comp-3  value 1000.00.
009600 01  py-default-allow-table redefines py-default-allow-values.
009700     03  ws-default-allow     occurs 3  pic 9(5)v99  comp-3.
009800*
009900*   Rule C1 contract-status aliases - the two spellings payroll
010000*   has seen keyed on the master over the years, searched by
010100*   Aa020 below instead of the old two-literal If.  Same table
010200*   trick again, this time over Filler-Value Alpha entries
010300*   rather than money.
010400*
010500 01  py-contract-status-values.
010600     03  filler            pic x(12)   value "CONTRACTUAL ".
010700     03  filler            pic x(12)   value "CONTRACT    ".
010800 01  py-contract-status-table redefines py-contract-status-values.
010900     03  ws-contract-status   occurs 2  pic x(12).
011000*
011100*   Scratch area for the classify/derive work.  Ws-Status-Work
011200*   and Ws-Position-Work hold the upper-cased copy of the master
011300*   fields so Emp-Status/Emp-Position on the Linkage record are
011400*   never altered; Ws-Tally is the Inspect counter re-used by
011500*   every department test in Aa040; Ws-Sub is the subscript
011600*   Aa020 steps through Ws-Contract-Status and Aa030 steps
011700*   through Ws-Rate-Divisor/Ws-Default-Allow; Ws-Match-Flag is
011800*   the Y/N the Aa020 search sets on a hit.
011900*
012000 01  ws-work-area.
012100     03  ws-status-work    pic x(12).
012200     03  ws-position-work  pic x(25).
012300     03  ws-tally          pic 99        comp.
012400     03  ws-sub            pic 99        comp.
012500     03  ws-match-flag     pic x.
012600     03  filler            pic x(04).
012700*
012800 linkage                  section.
012900*===================
013000*
013100*    Emp-... fields come in read-only; Cls-... fields are this
013200*    module's entire output, see Pywscls's own banner for the
013300*    layout.
013400*
013500     copy "PYWSEMP.cob".
013600     copy "PYWSCLS.cob".
013700*
013800 procedure division using py-employee-record
013900                          py-classification-area.
014000*========================================
014100*
014200*    Main line - validate first (rule V1); if the record fails,
014300*    leave everything else at whatever the caller's working
014400*    storage happened to hold and get out, there is nothing
014500*    worth deriving off a bad master record.
014600*
014700 aa000-main-logic.
014800     move     "N" to cls-valid-flag.
014900     perform  aa010-validate-employee.
015000     if       cls-valid-flag = "N"
015100              go to aa000-exit.
015200     perform  aa020-classify-employee.
015300     perform  aa030-derive-rates.
015400     perform  aa040-derive-department.
015500     perform  aa050-derive-allowances.
015600 aa000-exit.
015700     goback.
015800*
015900 aa010-validate-employee.
016000*
016100*    Rule V1 - Id > 0, first and last name non-blank.  This is
016200*    deliberately loose - it catches a blank or zero-keyed
016300*    record dropped on the file by a bad extract, not every way
016400*    a master record could be wrong.
016500*
016600     if       emp-id > zero
016700              and emp-last-name not = spaces
016800              and emp-first-name not = spaces
016900              move "Y" to cls-valid-flag
017000     else
017100              move "N" to cls-valid-flag.
017200*
017300 aa020-classify-employee.
017400*
017500*    Rule C1 - upper-case Emp-Status into Ws-Status-Work first
017600*    so the compare is not fooled by mixed-case keying, then
017700*    search Ws-Contract-Status for either spelling payroll has
017800*    seen on the master over the years ("CONTRACTUAL" the
017900*    original, "CONTRACT" the short form added by the 08/03/07
018000*    change below) instead of the old two-literal If.  Anything
018100*    that does not match an entry, including Probationary,
018200*    Regular and a blank field, falls through to Regular.
018300*
018400     move     emp-status to ws-status-work.
018500     inspect  ws-status-work converting
018600              "abcdefghijklmnopqrstuvwxyz" to
018700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018800     move     "N" to ws-match-flag.
018900     perform  aa021-status-search
019000              varying ws-sub from 1 by 1
019100              until ws-sub > 2
019200                 or ws-match-flag = "Y".
019300     if       ws-match-flag = "Y"
019400              move "CONTRACTUAL" to cls-emp-type
019500     else
019600              move "REGULAR" to cls-emp-type.
019700*
019800*    Search step - one alias per pass against the table above.
019900*
020000 aa021-status-search.
020100     if       ws-status-work = ws-contract-status (ws-sub)
020200              move "Y" to ws-match-flag.
020300*
020400 aa030-derive-rates.
020500*
020600*    Rule D1 daily rate - always derived from the monthly basic
020700*    salary, there is no Emp-Daily-Rate field on the master to
020800*    override it.  Ws-Rate-Divisor (1) is the working days a
020900*    month figure in the table above.
021000*
021100     compute  cls-daily-rate rounded =
021200              emp-basic-salary / ws-rate-divisor (1).
021300*
021400*    Rule D2 hourly rate - only derived off the daily rate above
021500*    when the master's own Emp-Hourly-Rate is zero; a non-zero
021600*    master field always wins over the derived figure.
021700*    Ws-Rate-Divisor (2) is the hours-a-day figure.
021800*
021900     if       emp-hourly-rate = zero
022000              compute cls-hourly-rate rounded =
022100                      cls-daily-rate / ws-rate-divisor (2)
022200     else
022300              move emp-hourly-rate to cls-hourly-rate.
022400*
022500*    Rule D3 semi-monthly rate - same zero-means-derive pattern,
022600*    off the monthly basic salary divided by Ws-Rate-Divisor (3),
022700*    the pay-periods-a-month figure.
022800*
022900     if       emp-semi-rate = zero
023000              compute cls-semi-rate rounded =
023100                      emp-basic-salary / ws-rate-divisor (3)
023200     else
023300              move emp-semi-rate to cls-semi-rate.
023400*
023500 aa040-derive-department.
023600*
023700*    Rule D4 - department from the free-text Emp-Position field,
023800*    first substring match wins.  Upper-case the working copy
023900*    once up front, then run the tests in the order the spec
024000*    hands down: Hr, Accounting (which also catches anyone whose
024100*    title mentions Payroll), Marketing, It, Executive (Ceo or
024200*    the word Executive itself), and General as the catch-all.
024300*    Each test zeroes Ws-Tally, Inspects for the substring, and
024400*    branches out through Aa040-Exit the moment it finds one -
024500*    do not re-order these tests without checking the spec
024600*    again first, the order is significant wherever a title
024700*    could satisfy more than one test.
024800*
024900     move     emp-position to ws-position-work.
025000     inspect  ws-position-work converting
025100              "abcdefghijklmnopqrstuvwxyz" to
025200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025300*
025400*    Human Resources.
025500*
025600     move     zero to ws-tally.
025700     inspect  ws-position-work tallying ws-tally
025800              for all "HR".
025900     if       ws-tally > zero
026000              move "Human Resources" to cls-department
026100              go to aa040-exit.
026200*
026300*    Accounting - "ACCOUNTING" or "PAYROLL" in the title.
026400*
026500     move     zero to ws-tally.
026600     inspect  ws-position-work tallying ws-tally
026700              for all "ACCOUNTING".
026800     if       ws-tally > zero
026900              move "Accounting" to cls-department
027000              go to aa040-exit.
027100     move     zero to ws-tally.
027200     inspect  ws-position-work tallying ws-tally
027300              for all "PAYROLL".
027400     if       ws-tally > zero
027500              move "Accounting" to cls-department
027600              go to aa040-exit.
027700*
027800*    Marketing.
027900*
028000     move     zero to ws-tally.
028100     inspect  ws-position-work tallying ws-tally
028200              for all "MARKETING".
028300     if       ws-tally > zero
028400              move "Marketing" to cls-department
028500              go to aa040-exit.
028600*
028700*    Information Technology - Position carries the short form
028800*    only, there is no full-word test needed here.
028900*
029000     move     zero to ws-tally.
029100     inspect  ws-position-work tallying ws-tally
029200              for all "IT".
029300     if       ws-tally > zero
029400              move "IT" to cls-department
029500              go to aa040-exit.
029600*
029700*    Executive - "CEO" or the word "EXECUTIVE".
029800*
029900     move     zero to ws-tally.
030000     inspect  ws-position-work tallying ws-tally
030100              for all "CEO".
030200     if       ws-tally > zero
030300              move "Executive" to cls-department
030400              go to aa040-exit.
030500     move     zero to ws-tally.
030600     inspect  ws-position-work tallying ws-tally
030700              for all "EXECUTIVE".
030800     if       ws-tally > zero
030900              move "Executive" to cls-department
031000              go to aa040-exit.
031100*
031200*    Nothing matched - General is the catch-all.
031300*
031400     move     "General" to cls-department.
031500 aa040-exit.
031600     exit.
031700*
031800 aa050-derive-allowances.
031900*
032000*    Default allowance rule - only for Regular, only when the
032100*    master record carries a zero allowance.  Contractual is
032200*    always zero no matter what the master carries - per the
032300*    original design this was felt to avoid a contract worker's
032400*    master record ever being keyed with an allowance by mistake
032500*    and having it silently flow through onto a contractual
032600*    payslip, where allowances do not apply at all.
032700*
032800     if       cls-emp-type = "CONTRACTUAL"
032900              move zero to cls-rice cls-phone cls-clothing
033000              go to aa050-exit.
033100*
033200*    Rice subsidy - default off Ws-Default-Allow (1).
033300*
033400     if       emp-rice-subsidy = zero
033500              move ws-default-allow (1) to cls-rice
033600     else
033700              move emp-rice-subsidy to cls-rice.
033800*
033900*    Phone allowance - default off Ws-Default-Allow (2).
034000*
034100     if       emp-phone-allow = zero
034200              move ws-default-allow (2) to cls-phone
034300     else
034400              move emp-phone-allow to cls-phone.
034500*
034600*    Clothing allowance - default off Ws-Default-Allow (3).
034700*
034800     if       emp-clothing-allow = zero
034900              move ws-default-allow (3) to cls-clothing
035000     else
035100              move emp-clothing-allow to cls-clothing.
035200 aa050-exit.
035300     exit.
035400*
