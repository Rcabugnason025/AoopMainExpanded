000100*****************************************************************
000200*                                                               *
000300*          Semi-Monthly Payroll Batch - Main Driver             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         py010.
001100     author.             R. H. Ballard.
001200     installation.       Motorph Corporation - Mis Dept.
001300     date-written.       03/03/86.
001400     date-compiled.
001500     security.           Company Confidential.
001600*
001700*    Remarks.            Semi-monthly payroll run.  Reads the
001800*                        Employee Master and the Time Input file
001900*                        in ascending Emp-Id sequence, validates
002000*                        and classifies each employee (Py030),
002100*                        calculates the payslip (Py020), writes
002200*                        the payslip detail file, prints the
002300*                        boxed payslip and a payroll register
002400*                        line, and accumulates the run totals.
002500*
002600*                        Employee-Master-File is the driving
002700*                        file - one master read, at most one
002800*                        Py030/Py020 call, at most one payslip
002900*                        written, per iteration of the main
003000*                        loop.  Time-Input-File is a subordinate
003100*                        file matched against the master on
003200*                        Emp-Id; it can be short (no card for a
003300*                        master, rule defaults apply) or it can
003400*                        carry an orphan record with no matching
003500*                        master (skipped, see Aa040 below) but
003600*                        it never drives the loop on its own.
003700*
003800*    Version.            See Prog-Name in Ws.
003900*    Called modules.     Py030, Py020.
004000*    Files used.         Employee-Master-File   (input)
004100*                        Time-Input-File        (input)
004200*                        Payslip-Detail-File    (output)
004300*                        Payroll-Register-File  (output, Rw)
004400*                        Payslip-Print-File     (output)
004500*                        Error-Log-File         (output)
004600*
004700* Changes:
004800* 03/03/86 rhb - 1.00 Created.
004900* 21/11/90 rhb - 1.01 Time file match-merge rewritten to skip     CR0061  
005000*                     orphan time records instead of abending -
005100*                     CR-0061.  Before this change a Time-Input
005200*                     card for a terminated employee (no longer
005300*                     on the master) would stop the whole run;
005400*                     now it is skipped and the run carries on.
005500* 14/01/99 ejk - 1.02 Y2K review - Emp-Birthdate not used here,   Y2K     
005600*                     no change needed.
005700* 19/06/02 mts - 1.03 Pay-Emp-Type now carried from Py030's       CR0219  
005800*                     classification straight onto the slip and
005900*                     the register line - CR-0219.  Before this
006000*                     the register had no way to tell a Regular
006100*                     employee's line from a Contractual one
006200*                     without going back to the master file.
006300* 08/04/09 djw - 1.04 Error-Log-File added for invalid (rule V1)  CR0356  
006400*                     records - these used to just vanish from
006500*                     the run - CR-0356.  Payroll had no record
006600*                     at all of how many masters were skipped on
006700*                     a given run, or which ones, until this was
006800*                     added; Ctl-Invalid-Count on the register
006900*                     foot and this log together close that gap.
007000* 03/09/14 glp - 1.05 Register page heading now carries a real
007100*                     run date off the system clock (Aa005) per
007200*                     CR-0412 - the heading had been carrying an  CR0412  
007300*                     unfilled date mask since the program was
007400*                     written.  Unused Special-Names switches
007500*                     dropped the same pass.
007600*
007700 environment              division.
007800*================================
007900*
008000 input-output             section.
008100 file-control.
008200*
008300*    Employee Master - input, ascending Emp-Id, drives the run.
008400*
008500     select   employee-master-file
008600              assign to EMPMAS
008700              organization is sequential
008800              file status is ws-emp-status.
008900*
009000*    Time Input - input, ascending Tim-Emp-Id, matched against
009100*    the master one employee at a time (see Aa040 below).
009200*
009300     select   time-input-file
009400              assign to TIMEIN
009500              organization is sequential
009600              file status is ws-time-status.
009700*
009800*    Payslip Detail - output, one record per valid employee, in
009900*    the same sequence the master was read.
010000*
010100     select   payslip-detail-file
010200              assign to PAYSLP
010300              organization is sequential
010400              file status is ws-slip-status.
010500*
010600*    Payroll Register - output, Report Writer controlled, one
010700*    detail line per valid employee plus the control-footing
010800*    totals at end of run.
010900*
011000     select   payroll-register-file
011100              assign to PAYREG
011200              organization is sequential
011300              file status is ws-reg-status.
011400*
011500*    Payslip Print - output, the boxed per-employee payslip,
011600*    several print lines per valid employee.
011700*
011800     select   payslip-print-file
011900              assign to PAYPRT
012000              organization is sequential
012100              file status is ws-prt-status.
012200*
012300*    Error Log - output, one line per invalid (rule V1) master
012400*    record, added per CR-0356 above.
012500*
012600     select   error-log-file
012700              assign to ERRLOG
012800              organization is sequential
012900              file status is ws-err-status.
013000*
013100 data                     division.
013200*================================
013300*
013400 file                     section.
013500*-----------------------
013600*
013700*    Driving file - see Pywsemp.cob for the full 01-level.
013800*
013900 fd  employee-master-file.
014000*
014100     copy "PYWSEMP.cob".
014200*
014300*    Subordinate file, matched to the master per Aa040 below -
014400*    see Pywstim.cob for the layout and its default values.
014500*
014600 fd  time-input-file.
014700*
014800     copy "PYWSTIM.cob".
014900*
015000*    Output - see Pywsslp.cob, the same 01-level Py020 builds.
015100*
015200 fd  payslip-detail-file.
015300*
015400     copy "PYWSSLP.cob".
015500*
015600*    No 01-level here - Report Writer defines the page heading,
015700*    detail and control-footing records itself, down in the
015800*    Report Section.
015900*
016000 fd  payroll-register-file
016100     reports are payroll-register-report.
016200*
016300*    Plain 132-byte print line - the boxed payslip is built a
016400*    line at a time in Working-Storage and moved in whole.
016500*
016600 fd  payslip-print-file.
016700 01  py-print-line           pic x(132).
016800*
016900*    Same shape as the print file - one message per invalid
017000*    master record.
017100*
017200 fd  error-log-file.
017300 01  py-error-line           pic x(132).
017400*
017500 working-storage          section.
017600*-----------------------
017700 77  prog-name            pic x(16) value "PY010 (1.05)".
017800*
017900*   Run-date work area - Aa005 below fills Ws-Date from the
018000*   system clock once at start of run and the register's page
018100*   heading Sources off it (see Py-Reg-Head), shop's usual
018200*   DD/MM/YYYY form.
018300*
018400 01  ws-date-formats.
018500     03  ws-date           pic x(10)  value "99/99/9999".
018600     03  ws-uk redefines ws-date.
018700         05  ws-days       pic 99.
018800         05  filler        pic x.
018900         05  ws-month      pic 99.
019000         05  filler        pic x.
019100         05  ws-year       pic 9(4).
019200*
019300*   System-clock capture - old Accept-From-Date habit, two
019400*   digit year only; Ws-Century is the one hand-set constant
019500*   from the 1998-99 Y2K pass, bumped from 19 the same way the
019600*   other modules' date fields were (see the change log).
019700*
019800 01  ws-accept-date.
019900     03  ws-accept-yy      pic 99.
020000     03  ws-accept-mm      pic 99.
020100     03  ws-accept-dd      pic 99.
020200 77  ws-century            pic 99     value 20.
020300*
020400*   One 2-byte File Status field per Select above - checked only
020500*   by eye today (no Declaratives), kept here so a dump at abend
020600*   time shows all six together.
020700*
020800 01  ws-file-status-work.
020900     03  ws-emp-status        pic xx.
021000     03  ws-time-status       pic xx.
021100     03  ws-slip-status       pic xx.
021200     03  ws-reg-status        pic xx.
021300     03  ws-prt-status        pic xx.
021400     03  ws-err-status        pic xx.
021500     03  filler               pic x(04).
021600*
021700*   End-of-file switches for the two input files, plus the
021800*   read-ahead flag that drives the Time-Input match-merge.
021900*
022000 01  ws-switches.
022100     03  ws-emp-eof           pic x     value "N".
022200         88  emp-at-eof                 value "Y".
022300     03  ws-time-eof          pic x     value "N".
022400         88  time-at-eof                value "Y".
022500*
022600*    Time-Is-Pending means the Time-Input record currently
022700*    sitting in Py-Time-Record has been read but not yet
022800*    matched to a master - see Aa021/Aa040 below for how this
022900*    is used.
023000*
023100     03  ws-time-pending      pic x     value "N".
023200         88  time-is-pending            value "Y".
023300     03  filler               pic x(05).
023400*
023500*   Work record handed to Py020 in place of a Time-Input record
023600*   when the master has no matching time record for the period -
023700*   same shape as Pywstim, own field names so there is no doubt
023800*   in Aa040/Aa050 which copy (the real FD record or this work
023900*   copy) is in play at any point.
024000*
024100 01  ws-call-time-record.
024200     03  wrk-tim-emp-id       pic 9(5).
024300     03  wrk-tim-days-worked  pic 9(2).
024400     03  wrk-tim-ot-hours     pic 9(3)v99.
024500     03  filler               pic x(18).
024600*
024700*   Ws-Rule-Line-Table is the pair of rule lines drawn around and
024800*   through the boxed payslip (Aa060 below) - (1) the double
024900*   rule, (2) the single - one Filler-Value table instead of two
025000*   separate 60-byte fields, same trick Pywsded.cob uses for the
025100*   Sss/Bir brackets.  Ws-Edit-Amt is the one money-editing field
025200*   used for every amount printed on the payslip - moved into
025300*   before each Write so the thousands-separator picture in
025400*   SPEC's print layout is honoured without every Aa06x paragraph
025500*   needing its own copy of the picture.
025600*
025700 01  py-rule-line-values.
025800     03  filler               pic x(60)  value all "=".
025900     03  filler               pic x(60)  value all "-".
026000 01  py-rule-line-table redefines py-rule-line-values.
026100     03  ws-rule-line           occurs 2  pic x(60).
026200*
026300 01  ws-print-work.
026400     03  ws-edit-amt          pic -zz,zzz,zz9.99.
026500     03  filler               pic x(09).
026600*
026700*   Run-count table - one slot per employee type (1 Regular,
026800*   2 Contractual), Aa081 adds to the matching slot off Py030's
026900*   classification and the register's control footing Sources
027000*   off the same two slots by number - same Filler-Value table
027100*   trick as above, this time over a pair of run counters.
027200*
027300 01  py-type-count-values.
027400     03  filler            pic 9(5)    comp-3  value zero.
027500     03  filler            pic 9(5)    comp-3  value zero.
027600 01  py-type-count-table redefines py-type-count-values.
027700     03  ws-type-count        occurs 2  pic 9(5)  comp-3.
027800*
027900*   Run control totals - accumulated in Aa081 for every valid
028000*   employee and written to the register's control-footing by
028100*   Terminate at end of run (Aa090).  Comp-3 throughout, the
028200*   same usage the rate tables in Pywsded use, so a dump of
028300*   either area reads the same way.
028400*
028500 01  ws-control-totals.
028600     03  ctl-emp-processed    pic 9(5)       comp-3.
028700     03  ctl-invalid-count    pic 9(5)       comp-3.
028800     03  ctl-gross-total      pic s9(10)v99  comp-3.
028900     03  ctl-deduct-total     pic s9(10)v99  comp-3.
029000     03  ctl-net-total        pic s9(10)v99  comp-3.
029100     03  filler               pic x(05).
029200*
029300*   Employee classification / derivation result - U4, one per
029400*   employee, obtained from Py030 before the Py020 call and
029500*   used again in Aa081 to split the Regular/Contractual count.
029600*
029700     copy "PYWSCLS.cob".
029800*
029900 linkage                  section.
030000*===================
030100*
030200*    No Using phrase - this is the top of the run, not a
030300*    subprogram.
030400*
030500 procedure division.
030600*========================================
030700*
030800*    Main line - open everything, prime both input files, drive
030900*    the loop off the master (one call to Aa030 per master
031000*    record), write the control totals, close everything.
031100*
031200*    Open, prime, loop the master to Eof, write totals, close.
031300*
031400 aa000-main-logic.
031500     perform  aa005-get-run-date.
031600     perform  aa010-open-files.
031700     perform  aa020-prime-reads.
031800     perform  aa030-process-one-employee
031900              until emp-at-eof.
032000     perform  aa090-write-control-totals.
032100     perform  aa099-close-files.
032200     goback.
032300*
032400 aa005-get-run-date.
032500*
032600*    Today's date off the system clock, built into Ws-Date in
032700*    the shop's DD/MM/YYYY form before Aa010's Initiate - the
032800*    page heading's Run Date field Sources off Ws-Date on the
032900*    very first Generate, so this has to run first.
033000*
033100     accept    ws-accept-date from date.
033200     move      ws-accept-dd to ws-days.
033300     move      ws-accept-mm to ws-month.
033400     compute   ws-year = ws-century * 100 + ws-accept-yy.
033500*
033600 aa010-open-files.
033700*
033800*    Both inputs Open Input, all four outputs Open Output, run
033900*    totals zeroed, register report Initiated - Report Writer
034000*    needs this before the first Generate or it abends.
034100*
034200     open     input employee-master-file
034300                    time-input-file.
034400     open     output payslip-detail-file
034500                     payroll-register-file
034600                     payslip-print-file
034700                     error-log-file.
034800*
034900*    Seven fields, one Move, every run control total starts at
035000*    zero regardless of what the previous run's close left lying
035100*    around in storage.
035200*
035300     move     zero to ctl-emp-processed
035400                       ws-type-count (1)
035500                       ws-type-count (2)
035600                       ctl-invalid-count
035700                       ctl-gross-total
035800                       ctl-deduct-total
035900                       ctl-net-total.
036000     initiate payroll-register-report.
036100*
036200 aa020-prime-reads.
036300*
036400*    Priming read on the master, then prime the time-ahead
036500*    buffer behind it - standard sequential match-merge set up,
036600*    nothing is matched yet, Aa040 does that per employee.
036700*
036800     move     "N" to ws-emp-eof.
036900     read     employee-master-file
037000              at end move "Y" to ws-emp-eof.
037100     move     "N" to ws-time-eof.
037200     perform  aa021-read-time-ahead.
037300*
037400 aa021-read-time-ahead.
037500*
037600*    Read-ahead for the time file - Time-Is-Pending means the
037700*    record just read has not yet been matched to a master.
037800*    This paragraph is called both to prime the buffer (Aa020
037900*    above) and to advance it once a record has been consumed
038000*    or skipped (Aa040 below) - it always leaves exactly one
038100*    record's worth of state in Py-Time-Record and the pending
038200*    flag, never more.
038300*
038400*    Nothing to read ahead once the time file is already at Eof.
038500*
038600     move     "N" to ws-time-pending.
038700     if       not time-at-eof
038800              read time-input-file
038900                   at end move "Y" to ws-time-eof
039000              end-read
039100              if  not time-at-eof
039200                  move "Y" to ws-time-pending.
039300*
039400 aa030-process-one-employee.
039500*
039600*    One master record per call - classify/validate first
039700*    (Py030), then either log it as invalid or run it through
039800*    the full calc/print/register/totals chain.  The next master
039900*    read happens at the bottom regardless of which branch ran,
040000*    same as any priming-read loop.
040100*
040200     call     "py030" using py-employee-record
040300                            py-classification-area.
040400     if       cls-valid-flag not = "Y"
040500              add 1 to ctl-invalid-count
040600              perform aa080-write-error-line
040700     else
040800              perform aa040-match-time
040900              perform aa050-calc-and-write
041000              perform aa060-print-payslip-block
041100              perform aa070-write-register-line
041200              perform aa081-accumulate-totals.
041300*
041400*    Next master, same priming-read pattern as Aa020 above - the
041500*    loop in Aa000 tests Emp-At-Eof right after this Perform.
041600*
041700     read     employee-master-file
041800              at end move "Y" to ws-emp-eof.
041900*
042000 aa040-match-time.
042100*
042200*    Rule - sequential match on ascending Emp-Id.  Any time
042300*    record whose key is behind the current master is an
042400*    orphan (no matching master, typically a terminated
042500*    employee) and is skipped - that is what the Perform/Until
042600*    loop below does, stepping the time-ahead buffer forward
042700*    until it catches up with or passes the current master's
042800*    key.  Once caught up, either the keys are equal (a genuine
042900*    match, consumed and the buffer advanced again) or the time
043000*    buffer has gone past the master's key, meaning there is no
043100*    card for this employee and the Tim-Days-Worked/Tim-Ot-Hours
043200*    defaults apply.
043300*
043400     perform  aa021-read-time-ahead
043500              until not time-is-pending
043600                 or tim-emp-id not less emp-id.
043700*
043800*    Caught up - test for a genuine match before falling through
043900*    to the no-card default below.
044000*
044100     if       time-is-pending and tim-emp-id = emp-id
044200              move tim-emp-id       to wrk-tim-emp-id
044300              move tim-days-worked  to wrk-tim-days-worked
044400              move tim-ot-hours     to wrk-tim-ot-hours
044500              perform aa021-read-time-ahead
044600     else
044700*
044800*             No matching time card - defaults per the Pywstim
044900*             banner, 22 days, no overtime.
045000*
045100              move emp-id to wrk-tim-emp-id
045200              move 22     to wrk-tim-days-worked
045300              move zero   to wrk-tim-ot-hours.
045400*
045500 aa050-calc-and-write.
045600*
045700*    Py020 does the money - basic/overtime/allowances/gross on
045800*    the earnings side, Sss/Philhealth/Pagibig/Bir on the
045900*    deduction side, net pay last.  The record it hands back is
046000*    written to Payslip-Detail-File exactly as received.
046100*
046200     call     "py020" using py-employee-record
046300                            ws-call-time-record
046400                            py-classification-area
046500                            py-payslip-record.
046600*
046700*    One Write, no Invalid Key test - this is a plain sequential
046800*    file, there is no key for Write to reject.
046900*
047000     write    py-payslip-record.
047100*
047200 aa060-print-payslip-block.
047300*
047400*    Boxed payslip - rule lines, identity, earnings, deductions,
047500*    net pay, trailer.  Built a line at a time in Py-Print-Line,
047600*    Move Spaces first every time so a shorter line never leaves
047700*    a trailing fragment of the previous one on the page.
047800*
047900     move     ws-rule-line (1) to py-print-line.
048000     write    py-print-line.
048100     move     spaces to py-print-line.
048200     string   "MOTORPH PAYSLIP" delimited by size
048300              into py-print-line.
048400     write    py-print-line.
048500     move     ws-rule-line (1) to py-print-line.
048600     write    py-print-line.
048700*
048800*    Identity block - Id, Name, Position, Days Worked, Overtime
048900*    Hours, each its own labelled line.
049000*
049100*    Employee Id - numeric, shown as keyed on the master.
049200*
049300     move     spaces to py-print-line.
049400     string   "Employee Id     : " delimited by size
049500              pay-emp-id delimited by size
049600              into py-print-line.
049700     write    py-print-line.
049800*
049900*    Name - already built First-space-Last by Py020's Aa010.
050000*
050100     move     spaces to py-print-line.
050200     string   "Name            : " delimited by size
050300              pay-emp-name delimited by size
050400              into py-print-line.
050500     write    py-print-line.
050600*
050700*    Position - the free-text title off the master, the same
050800*    field Py030's Aa040 parses for department, shown verbatim.
050900*
051000     move     spaces to py-print-line.
051100     string   "Position        : " delimited by size
051200              pay-position delimited by size
051300              into py-print-line.
051400     write    py-print-line.
051500*
051600*    Days Worked - from the matched Time-Input record, or the
051700*    22-day default if Aa040 above found no card.
051800*
051900     move     spaces to py-print-line.
052000     string   "Days Worked     : " delimited by size
052100              pay-days-worked delimited by size
052200              into py-print-line.
052300     write    py-print-line.
052400*
052500*    Overtime Hours - same source, defaults to zero.
052600*
052700     move     spaces to py-print-line.
052800     string   "Overtime Hours  : " delimited by size
052900              pay-ot-hours delimited by size
053000              into py-print-line.
053100     write    py-print-line.
053200     move     ws-rule-line (2) to py-print-line.
053300     write    py-print-line.
053400*
053500*    Earnings block through deductions block, Aa061 straight
053600*    into Aa062 on one Perform Thru - the "EARNINGS"/
053700*    "DEDUCTIONS" headers and the dash rule between and after
053800*    them are now the first/last lines of those two paragraphs
053900*    themselves, so the one call prints the same six pieces in
054000*    the same order a pair of separate Performs used to.
054100*
054200     perform  aa061-print-earn-line thru aa062-print-deduct-line.
054300*
054400*    Net pay - the one figure on the slip that gets its own
054500*    line outside the earnings/deductions blocks.
054600*
054700     move     pay-net to ws-edit-amt.
054800     move     spaces to py-print-line.
054900     string   "NET PAY" delimited by size
055000              " " delimited by size
055100              ws-edit-amt delimited by size
055200              into py-print-line.
055300     write    py-print-line.
055400     move     ws-rule-line (1) to py-print-line.
055500     write    py-print-line.
055600     move     spaces to py-print-line.
055700     string   "This is a computer-generated payslip." delimited
055800              by size into py-print-line.
055900     write    py-print-line.
056000*
056100 aa061-print-earn-line.
056200*
056300*    Five earnings lines, basic through gross, each amount moved
056400*    into Ws-Edit-Amt before it goes into the Stringed line so
056500*    the thousands-separator/2-decimal picture applies.  Entry
056600*    point for Aa060's Perform Thru below, so the section
056700*    header is the paragraph's own first line now, not the
056800*    caller's.
056900*
057000     move     spaces to py-print-line.
057100     string   "EARNINGS" delimited by size
057200              into py-print-line.
057300     write    py-print-line.
057400*
057500*    Rule P1 - the semi-monthly basic Py020 carried onto the
057600*    slip, not re-derived here.
057700*
057800     move     pay-basic to ws-edit-amt.
057900     move     spaces to py-print-line.
058000     string   "  Basic Salary      " delimited by size
058100              ws-edit-amt delimited by size
058200              into py-print-line.
058300     write    py-print-line.
058400*
058500*    Rule P2 - overtime pay, zero on a line with no overtime
058600*    hours, not suppressed - a zero line is still useful, it
058700*    confirms the figure was calculated and not just missing.
058800*
058900     move     pay-ot-pay to ws-edit-amt.
059000     move     spaces to py-print-line.
059100     string   "  Overtime Pay      " delimited by size
059200              ws-edit-amt delimited by size
059300              into py-print-line.
059400     write    py-print-line.
059500*
059600*    Rule P3, first of three allowance lines - rice subsidy.
059700*
059800     move     pay-rice to ws-edit-amt.
059900     move     spaces to py-print-line.
060000     string   "  Rice Subsidy      " delimited by size
060100              ws-edit-amt delimited by size
060200              into py-print-line.
060300     write    py-print-line.
060400*
060500*    Rule P3 continued - phone allowance.
060600*
060700     move     pay-phone to ws-edit-amt.
060800     move     spaces to py-print-line.
060900     string   "  Phone Allowance   " delimited by size
061000              ws-edit-amt delimited by size
061100              into py-print-line.
061200     write    py-print-line.
061300*
061400*    Rule P3 continued - clothing allowance, the last of the
061500*    three.
061600*
061700     move     pay-clothing to ws-edit-amt.
061800     move     spaces to py-print-line.
061900     string   "  Clothing Allowance" delimited by size
062000              ws-edit-amt delimited by size
062100              into py-print-line.
062200     write    py-print-line.
062300*
062400*    Rule P4 - gross pay, sum of the five lines above, printed
062500*    in upper case to set it off from the individual figures.
062600*
062700     move     pay-gross to ws-edit-amt.
062800     move     spaces to py-print-line.
062900     string   "  GROSS PAY         " delimited by size
063000              ws-edit-amt delimited by size
063100              into py-print-line.
063200     write    py-print-line.
063300*
063400 aa062-print-deduct-line.
063500*
063600*    Four deduction lines plus the total, same Ws-Edit-Amt
063700*    pattern as Aa061 above.  Falls straight in from Aa061 on
063800*    Aa060's Perform Thru, so the dash rule closing the
063900*    earnings block and the "DEDUCTIONS" header open this
064000*    paragraph instead of sitting in the caller.
064100*
064200     move     ws-rule-line (2) to py-print-line.
064300     write    py-print-line.
064400     move     spaces to py-print-line.
064500     string   "DEDUCTIONS" delimited by size
064600              into py-print-line.
064700     write    py-print-line.
064800*
064900*    Rule S1 - Sss contribution, looked up against the bracket
065000*    table by Py020, already final by the time it reaches here.
065100*
065200     move     pay-sss to ws-edit-amt.
065300     move     spaces to py-print-line.
065400     string   "  SSS Contribution  " delimited by size
065500              ws-edit-amt delimited by size
065600              into py-print-line.
065700     write    py-print-line.
065800*
065900*    Rule H1 - Philhealth.
066000*
066100     move     pay-philhealth to ws-edit-amt.
066200     move     spaces to py-print-line.
066300     string   "  PhilHealth        " delimited by size
066400              ws-edit-amt delimited by size
066500              into py-print-line.
066600     write    py-print-line.
066700*
066800*    Rule G1 - Pag-Ibig.
066900*
067000     move     pay-pagibig to ws-edit-amt.
067100     move     spaces to py-print-line.
067200     string   "  Pag-IBIG          " delimited by size
067300              ws-edit-amt delimited by size
067400              into py-print-line.
067500     write    py-print-line.
067600*
067700*    Rule T1 - withholding tax, last of the four statutory legs.
067800*
067900     move     pay-tax to ws-edit-amt.
068000     move     spaces to py-print-line.
068100     string   "  Withholding Tax   " delimited by size
068200              ws-edit-amt delimited by size
068300              into py-print-line.
068400     write    py-print-line.
068500*
068600*    Rule P6 - total deductions, upper case the same as the
068700*    gross pay line above, to set the subtotal off visually.
068800*
068900     move     pay-total-deduct to ws-edit-amt.
069000     move     spaces to py-print-line.
069100     string   "  TOTAL DEDUCTIONS  " delimited by size
069200              ws-edit-amt delimited by size
069300              into py-print-line.
069400     write    py-print-line.
069500     move     ws-rule-line (2) to py-print-line.
069600     write    py-print-line.
069700*
069800 aa070-write-register-line.
069900*
070000*    One Generate per valid employee - Report Writer pulls every
070100*    field on the Payslip-Detail 01-group straight from the
070200*    Linkage/Working-Storage Source fields named in the Report
070300*    Section below, nothing to build by hand here.
070400*
070500     generate payslip-detail.
070600*
070700 aa080-write-error-line.
070800*
070900*    One line per invalid master - just the Emp-Id and a fixed
071000*    message, there is nothing else on an invalid record worth
071100*    trusting enough to print.
071200*
071300     move     spaces to py-error-line.
071400     string   "INVALID EMPLOYEE RECORD - ID " delimited by size
071500              emp-id delimited by size
071600              " - FAILS RULE V1, SKIPPED" delimited by size
071700              into py-error-line.
071800     write    py-error-line.
071900*
072000 aa081-accumulate-totals.
072100*
072200*    Run totals - one employee counted, split Regular/
072300*    Contractual per Py030's classification, the three money
072400*    totals added straight off the payslip record just written.
072500*
072600     add      1 to ctl-emp-processed.
072700     if       cls-emp-type = "REGULAR"
072800              add 1 to ws-type-count (1)
072900     else
073000              add 1 to ws-type-count (2).
073100*
073200*    Money totals - off the slip just written, not recomputed.
073300*
073400     add      pay-gross to ctl-gross-total.
073500     add      pay-total-deduct to ctl-deduct-total.
073600     add      pay-net to ctl-net-total.
073700*
073800 aa090-write-control-totals.
073900*
074000*    Terminate fires the Control Footing Final group on the
074100*    register - see Py-Reg-Foot down in the Report Section for
074200*    what actually prints.
074300*
074400     terminate payroll-register-report.
074500*
074600*    All six, inputs and outputs together - nothing left open on
074700*    a normal end of run.
074800*
074900 aa099-close-files.
075000     close    employee-master-file
075100              time-input-file
075200              payslip-detail-file
075300              payroll-register-file
075400              payslip-print-file
075500              error-log-file.
075600*
075700 report                   section.
075800*===================
075900*
076000*    Payroll Register - one Heading page group, one Detail line
076100*    per valid employee (Payslip-Detail, driven by Aa070's
076200*    Generate above), one Control Footing Final group written
076300*    by Terminate at end of run (Aa090 above).
076400*
076500 rd  payroll-register-report
076600     control      final
076700     page limit   56
076800     heading      1
076900     first detail 5
077000     last detail  52.
077100*
077200*    Page Heading - fires once per page, Page-Counter is Report
077300*    Writer's own special register, not a field of ours.
077400*
077500 01  py-reg-head            type page heading.
077600*
077700*    Line 1 - program/version tag on the left, the report's
077800*    title in the middle, the run date and page number on the
077900*    right - Ws-Date is set once by Aa005 before the first
078000*    Generate, so it is the same run date on every page.
078100*
078200     03  line  1.
078300         05  col   1        pic x(16)   source prog-name.
078400         05  col  50        pic x(22)
078500             value "Motorph Payroll System".
078600         05  col  80        pic x(10)   value "Run Date: ".
078700         05  col  90        pic x(10)   source ws-date.
078800         05  col 120        pic x(5)    value "Page ".
078900         05  col 125        pic zz9     source page-counter.
079000*
079100*    Line 3 - the report's proper title, centred-ish.
079200*
079300     03  line  3.
079400         05  col  45        pic x(40)
079500             value "Semi-Monthly Payroll Register".
079600*
079700*    Column headings - Sss/Phic/Hdmf/Total-Dd are the shop's own
079800*    short forms for Sss/Philhealth/Pag-Ibig/Total Deductions.
079900*    Columns run wide of the standard 132-print-line (this report
080000*    prints on the wide-carriage stock, same as the old Check
080100*    Register did) because the nine money columns below need
080200*    room for every digit their source field on Pywsslp.cob
080300*    actually carries - a narrower edit picture here would make
080400*    Report Writer's implicit Move drop high-order digits off a
080500*    perfectly good figure instead of just printing it ragged.
080600*
080700     03  line  5.
080800         05  col   1        pic x(5)    value "Id".
080900         05  col   7        pic x(18)   value "Name".
081000         05  col  26        pic x(14)   value "Position".
081100         05  col  41        pic x(4)    value "Days".
081200         05  col  46        pic x(5)    value "Ot-Hr".
081300         05  col  53        pic x(5)    value "Basic".
081400         05  col  64        pic x(6)    value "Ot-Pay".
081500         05  col  75        pic x(5)    value "Gross".
081600         05  col  87        pic x(3)    value "Sss".
081700         05  col  96        pic x(4)    value "Phic".
081800         05  col 105        pic x(4)    value "Hdmf".
081900         05  col 114        pic x(3)    value "Tax".
082000         05  col 125        pic x(8)    value "Total-Dd".
082100         05  col 137        pic x(3)    value "Net".
082200*
082300*    One line per valid employee, every field Sourced straight
082400*    off the Payslip-Detail record just written by Aa050.  Each
082500*    money column's edit picture carries the same digit count as
082600*    its source field on Pywsslp.cob - Pay-Basic/Pay-Ot-Pay are
082700*    9(7), Pay-Gross/Pay-Total-Deduct are 9(8), Pay-Tax is 9(7)
082800*    and uncapped, Pay-Net is signed S9(8) - so a normal payroll
082900*    run's figures print whole instead of losing their high-order
083000*    digits the way a too-narrow picture would silently do.
083100*
083200 01  payslip-detail         type detail.
083300     03  col   1             pic 9(5)        source pay-emp-id.
083400     03  col   7             pic x(18)       source pay-emp-name.
083500     03  col  26             pic x(14)       source pay-position.
083600     03  col  41        pic z9          source pay-days-worked.
083700     03  col  46        pic zz9.99      source pay-ot-hours.
083800     03  col  53        pic zzzzzz9.99  source pay-basic.
083900     03  col  64        pic zzzzzz9.99  source pay-ot-pay.
084000     03  col  75        pic zzzzzzz9.99 source pay-gross.
084100     03  col  87        pic zzzz9.99    source pay-sss.
084200     03  col  96        pic zzzz9.99    source pay-philhealth.
084300     03  col 105        pic zzzz9.99    source pay-pagibig.
084400     03  col 114        pic zzzzzz9.99  source pay-tax.
084500     03  col 125        pic zzzzzzz9.99 source pay-total-deduct.
084600     03  col 137        pic -zzzzzzz9.99     source pay-net.
084700*
084800*    End-of-run totals - fired once by the Terminate in Aa090,
084900*    the four counts straight off Ws-Control-Totals, the three
085000*    money figures with full thousands-separator pictures (the
085100*    detail line above uses plain Z-suppression, no commas, to
085200*    leave room for nine money columns across the line).
085300*
085400 01  py-reg-foot             type control footing final.
085500     03  line plus 2.
085600         05  col   1         pic x(28)
085700             value "Employees Processed ......".
085800         05  col  30       pic zzzz9  source ctl-emp-processed.
085900     03  line plus 1.
086000         05  col   1         pic x(28)
086100             value "Regular Employees ........".
086200         05  col  30       pic zzzz9  source ws-type-count (1).
086300     03  line plus 1.
086400         05  col   1         pic x(28)
086500             value "Contractual Employees ....".
086600         05  col  30       pic zzzz9  source ws-type-count (2).
086700*
086800*    Invalid count - every master Aa030 sent to Aa080 instead of
086900*    the calc chain, rule V1 failures only.
087000*
087100     03  line plus 1.
087200         05  col   1         pic x(28)
087300             value "Invalid / Skipped ........".
087400         05  col  30       pic zzzz9  source ctl-invalid-count.
087500*
087600*    Money totals - Aa081 adds every valid employee's Pay-Gross/
087700*    Pay-Total-Deduct/Pay-Net into these three as the run goes,
087800*    so by the time Terminate fires they are the run's grand
087900*    totals, not just the last employee's figures.
088000*
088100     03  line plus 2.
088200         05  col   1         pic x(28)
088300             value "Total Gross Pay ..........".
088400         05  col  30  pic -zzz,zzz,zz9.99 source ctl-gross-total.
088500     03  line plus 1.
088600         05  col   1         pic x(28)
088700             value "Total Deductions .........".
088800         05  col  30  pic -zzz,zzz,zz9.99 source ctl-deduct-total.
088900     03  line plus 1.
089000         05  col   1         pic x(28)
089100             value "Total Net Pay .............".
089200         05  col  30  pic -zzz,zzz,zz9.99 source ctl-net-total.
089300*
