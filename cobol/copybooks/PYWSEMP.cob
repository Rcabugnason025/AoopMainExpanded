000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll          *
000400*           Employee Master File          *
000500*     Uses Emp-Id as key                  *
000600*******************************************
000700* File size 250 bytes.
000800*
000900* 11/03/86 rhb - Created.
001000* 02/09/87 rhb - Added Emp-Supervisor, widened Emp-Position.
001100* 14/01/99 ejk - Y2K: Emp-Birthdate now ccyymmdd, was yymmdd.
001200* 19/06/02 mts - Emp-Semi-Rate/Emp-Hourly-Rate added for the
001300*                derived-rate project (zero = derive at run time).
001400*
001500 01  PY-Employee-Record.
001600*
001700*    Primary key, ascending, same sequence the Time-Input and
001800*    Payslip-Detail files are kept in for the match-merge.
001900*
002000     03  Emp-Id                pic 9(5).
002100     03  Emp-Last-Name         pic x(20).
002200     03  Emp-First-Name        pic x(20).
002300*
002400*    Ccyymmdd, zero means unknown - old Yymmdd records were
002500*    converted at the Y2K review, see the 14/01/99 entry above.
002600*
002700     03  Emp-Birthdate         pic 9(8).
002800     03  Emp-Phone             pic x(12).
002900     03  Emp-Sss-No            pic x(12).
003000     03  Emp-Philhealth-No     pic x(12).
003100     03  Emp-Tin-No            pic x(12).
003200     03  Emp-Pagibig-No        pic x(12).
003300*
003400*    Regular/Probationary/Contractual/Contract - rule C1 folds
003500*    Probationary into Regular and either spelling of contract
003600*    status into Contractual, so Py030 is the only place that
003700*    cares which of the four spellings turned up on the master.
003800*
003900     03  Emp-Status            pic x(12).
004000     03  Emp-Position          pic x(25).
004100     03  Emp-Supervisor        pic x(25).
004200     03  Emp-Basic-Salary      pic 9(7)v99.
004300*
004400*    Rice/phone/clothing allowances - zero on the master means
004500*    the default in rule D4/the allowance table applies; Py030
004600*    fills the default in, this field is left exactly as read.
004700*
004800     03  Emp-Rice-Subsidy      pic 9(5)v99.
004900     03  Emp-Phone-Allow       pic 9(5)v99.
005000     03  Emp-Clothing-Allow    pic 9(5)v99.
005100*
005200*    Zero means derive at run time - rule D3 (semi-rate from
005300*    basic salary) and rule D2 (hourly from the derived daily
005400*    rate) respectively.  Non-zero here always wins.
005500*
005600     03  Emp-Semi-Rate         pic 9(7)v99.
005700     03  Emp-Hourly-Rate       pic 9(5)v9999.
005800     03  filler                pic x(27).
005900*
