000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll          *
000400*       Time Input (Hours/Days) File      *
000500*     Uses Tim-Emp-Id as key              *
000600*******************************************
000700* File size 30 bytes.
000800*
000900* 20/04/86 rhb - Created.
001000* 08/07/93 djw - Tim-Ot-Hours widened 9(2) to 9(3)v99 to allow
001100*                part hours and more than 99 hours in a period.
001200*
001300 01  PY-Time-Record.
001400     03  Tim-Emp-Id            pic 9(5).
001500*
001600*    Default 22 if no matching time record turned up for this
001700*    Emp-Id on the run - see Py010's Aa040-Match-Time.
001800*
001900     03  Tim-Days-Worked       pic 9(2).
002000*
002100*    Default zero on the same no-match condition above.
002200*
002300     03  Tim-Ot-Hours          pic 9(3)v99.
002400     03  filler                pic x(18).
002500*
