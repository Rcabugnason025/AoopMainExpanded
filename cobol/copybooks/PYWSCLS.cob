000100*******************************************
000200*                                          *
000300*  Linkage Area For Employee              *
000400*   Classification / Derivation (U4)      *
000500*   Shared by Py030, Py020 And Py021.     *
000600*******************************************
000700* 30/05/86 rhb - Created.
000800* 16/09/96 djw - Cls-Department added for the org-chart report.
000900*
001000 01  PY-Classification-Area.
001100*
001200*    Regular/Contractual - rule C1 result.
001300*
001400     03  Cls-Emp-Type          pic x(12).
001500*
001600*    Y or N - rule V1, set before anything else in this area
001700*    is trusted; a caller must test this before using the rest.
001800*
001900     03  Cls-Valid-Flag        pic x.
002000*
002100*    Rules D1-D3 - derived daily, hourly and semi-monthly rates,
002200*    a non-zero master field always takes precedence over these.
002300*
002400     03  Cls-Daily-Rate         pic 9(7)v9999.
002500     03  Cls-Hourly-Rate        pic 9(5)v9999.
002600     03  Cls-Semi-Rate          pic 9(7)v99.
002700*
002800*    Rule D4 - department from the position text, first
002900*    substring match wins, see Py030's Aa040 for the order.
003000*
003100     03  Cls-Department         pic x(20).
003200*
003300*    Default allowance rule - Regular only, only where the
003400*    master carried zero; Contractual is always zero here.
003500*
003600     03  Cls-Rice               pic 9(5)v99.
003700     03  Cls-Phone               pic 9(5)v99.
003800     03  Cls-Clothing            pic 9(5)v99.
003900     03  filler                  pic x(08).
004000*
