000100*******************************************
000200*                                          *
000300*  Working Storage For Statutory          *
000400*   Payroll Deduction Rates (SSS,         *
000500*   PhilHealth, Pag-IBIG, BIR)            *
000600*   Compiled-in, no param file behind it. *
000700*   Values redefine a Filler-Value table  *
000800*   in the house style - see Wspyded in   *
000900*   the general ledger suite for the same *
001000*   trick done with the old FWT table.    *
001100*******************************************
001200* 25/05/86 rhb - Created, Sss table only.
001300* 11/02/91 djw - Philhealth/Pagibig/Bir rate blocks added.
001400* 07/08/98 ejk - Y2K: widened Bir-Upper to 9(9)v99 for the
001500*                top bracket, was overflowing at 8,000,000.00.
001600* 14/11/02 mts - Contractual Sss/Philhealth caps split out of
001700*                the regular rate blocks (rule Ded2-C).
001800* 02/04/09 djw - Sss table re-keyed off BIR Circular amounts,
001900*                cap raised to 900.00 per period.
002000*
002100 01  PY-Ded-Sss-Values.
002200     03  filler  pic 9(5)v99 comp-3 value 3250.00.
002300     03  filler  pic 9(3)v99 comp-3 value 135.00.
002400     03  filler  pic 9(5)v99 comp-3 value 3750.00.
002500     03  filler  pic 9(3)v99 comp-3 value 157.50.
002600     03  filler  pic 9(5)v99 comp-3 value 4250.00.
002700     03  filler  pic 9(3)v99 comp-3 value 180.00.
002800     03  filler  pic 9(5)v99 comp-3 value 4750.00.
002900     03  filler  pic 9(3)v99 comp-3 value 202.50.
003000     03  filler  pic 9(5)v99 comp-3 value 5250.00.
003100     03  filler  pic 9(3)v99 comp-3 value 225.00.
003200     03  filler  pic 9(5)v99 comp-3 value 5750.00.
003300     03  filler  pic 9(3)v99 comp-3 value 247.50.
003400     03  filler  pic 9(5)v99 comp-3 value 6250.00.
003500     03  filler  pic 9(3)v99 comp-3 value 270.00.
003600     03  filler  pic 9(5)v99 comp-3 value 6750.00.
003700     03  filler  pic 9(3)v99 comp-3 value 292.50.
003800     03  filler  pic 9(5)v99 comp-3 value 7250.00.
003900     03  filler  pic 9(3)v99 comp-3 value 315.00.
004000     03  filler  pic 9(5)v99 comp-3 value 7750.00.
004100     03  filler  pic 9(3)v99 comp-3 value 337.50.
004200     03  filler  pic 9(5)v99 comp-3 value 8250.00.
004300     03  filler  pic 9(3)v99 comp-3 value 360.00.
004400     03  filler  pic 9(5)v99 comp-3 value 8750.00.
004500     03  filler  pic 9(3)v99 comp-3 value 382.50.
004600     03  filler  pic 9(5)v99 comp-3 value 9250.00.
004700     03  filler  pic 9(3)v99 comp-3 value 405.00.
004800     03  filler  pic 9(5)v99 comp-3 value 9750.00.
004900     03  filler  pic 9(3)v99 comp-3 value 427.50.
005000     03  filler  pic 9(5)v99 comp-3 value 10250.00.
005100     03  filler  pic 9(3)v99 comp-3 value 450.00.
005200     03  filler  pic 9(5)v99 comp-3 value 10750.00.
005300     03  filler  pic 9(3)v99 comp-3 value 472.50.
005400     03  filler  pic 9(5)v99 comp-3 value 11250.00.
005500     03  filler  pic 9(3)v99 comp-3 value 495.00.
005600     03  filler  pic 9(5)v99 comp-3 value 11750.00.
005700     03  filler  pic 9(3)v99 comp-3 value 517.50.
005800     03  filler  pic 9(5)v99 comp-3 value 12250.00.
005900     03  filler  pic 9(3)v99 comp-3 value 540.00.
006000     03  filler  pic 9(5)v99 comp-3 value 12750.00.
006100     03  filler  pic 9(3)v99 comp-3 value 562.50.
006200     03  filler  pic 9(5)v99 comp-3 value 13250.00.
006300     03  filler  pic 9(3)v99 comp-3 value 585.00.
006400     03  filler  pic 9(5)v99 comp-3 value 13750.00.
006500     03  filler  pic 9(3)v99 comp-3 value 607.50.
006600     03  filler  pic 9(5)v99 comp-3 value 14250.00.
006700     03  filler  pic 9(3)v99 comp-3 value 630.00.
006800     03  filler  pic 9(5)v99 comp-3 value 14750.00.
006900     03  filler  pic 9(3)v99 comp-3 value 652.50.
007000     03  filler  pic 9(5)v99 comp-3 value 15250.00.
007100     03  filler  pic 9(3)v99 comp-3 value 675.00.
007200     03  filler  pic 9(5)v99 comp-3 value 15750.00.
007300     03  filler  pic 9(3)v99 comp-3 value 697.50.
007400     03  filler  pic 9(5)v99 comp-3 value 16250.00.
007500     03  filler  pic 9(3)v99 comp-3 value 720.00.
007600     03  filler  pic 9(5)v99 comp-3 value 16750.00.
007700     03  filler  pic 9(3)v99 comp-3 value 742.50.
007800     03  filler  pic 9(5)v99 comp-3 value 17250.00.
007900     03  filler  pic 9(3)v99 comp-3 value 765.00.
008000     03  filler  pic 9(5)v99 comp-3 value 17750.00.
008100     03  filler  pic 9(3)v99 comp-3 value 787.50.
008200     03  filler  pic 9(5)v99 comp-3 value 18250.00.
008300     03  filler  pic 9(3)v99 comp-3 value 810.00.
008400     03  filler  pic 9(5)v99 comp-3 value 18750.00.
008500     03  filler  pic 9(3)v99 comp-3 value 832.50.
008600     03  filler  pic 9(5)v99 comp-3 value 19250.00.
008700     03  filler  pic 9(3)v99 comp-3 value 855.00.
008800     03  filler  pic 9(5)v99 comp-3 value 19750.00.
008900     03  filler  pic 9(3)v99 comp-3 value 877.50.
009000     03  filler  pic 9(3)v99 comp-3 value 900.00.
009100     03  filler  pic x(02) value spaces.
009200 01  PY-Ded-Sss-Table redefines PY-Ded-Sss-Values.
009300     03  Ded-Sss-Step              occurs 34.
009400         05  Ded-Sss-Cutoff         pic 9(5)v99  comp-3.
009500         05  Ded-Sss-Amount         pic 9(3)v99  comp-3.
009600     03  Ded-Sss-Cap-Amount         pic 9(3)v99  comp-3.
009700     03  filler                     pic x(02).
009800*
009900 01  PY-Ded-Philhealth-Rates.
010000     03 Ded-Ph-Low-M pic 9(6)v99 comp-3 value 10000.00.
010100     03 Ded-Ph-Low-Amt pic 9(5)v99 comp-3 value 137.50.
010200     03 Ded-Ph-High-M pic 9(6)v99 comp-3 value 60000.00.
010300     03 Ded-Ph-High-Amt pic 9(5)v99 comp-3 value 1375.00.
010400     03 Ded-Ph-Rate pic 9v9999 comp-3 value 0.0275.
010500     03 filler pic x(04) value spaces.
010600*
010700 01  PY-Ded-Pagibig-Rates.
010800     03 Ded-Pi-Low-M pic 9(6)v99 comp-3 value 1500.00.
010900     03 Ded-Pi-Low-Rate pic 9v9999 comp-3 value 0.0100.
011000     03 Ded-Pi-High-Rate pic 9v9999 comp-3 value 0.0200.
011100     03 Ded-Pi-Cap-Amount pic 9(5)v99 comp-3 value 100.00.
011200     03 filler pic x(04) value spaces.
011300*
011400 01  PY-Ded-Bir-Values.
011500     03  filler  pic 9(9)v99 comp-3 value 250000.00.
011600     03  filler  pic 9(8)v99 comp-3 value 0.
011700     03  filler  pic 9(7)v99 comp-3 value 0.
011800     03  filler  pic 9v9999  comp-3 value 0.
011900     03  filler  pic 9(9)v99 comp-3 value 400000.00.
012000     03  filler  pic 9(8)v99 comp-3 value 250000.00.
012100     03  filler  pic 9(7)v99 comp-3 value 0.
012200     03  filler  pic 9v9999  comp-3 value 0.2000.
012300     03  filler  pic 9(9)v99 comp-3 value 800000.00.
012400     03  filler  pic 9(8)v99 comp-3 value 400000.00.
012500     03  filler  pic 9(7)v99 comp-3 value 30000.00.
012600     03  filler  pic 9v9999  comp-3 value 0.2500.
012700     03  filler  pic 9(9)v99 comp-3 value 2000000.00.
012800     03  filler  pic 9(8)v99 comp-3 value 800000.00.
012900     03  filler  pic 9(7)v99 comp-3 value 130000.00.
013000     03  filler  pic 9v9999  comp-3 value 0.3000.
013100     03  filler  pic 9(9)v99 comp-3 value 8000000.00.
013200     03  filler  pic 9(8)v99 comp-3 value 2000000.00.
013300     03  filler  pic 9(7)v99 comp-3 value 490000.00.
013400     03  filler  pic 9v9999  comp-3 value 0.3200.
013500     03  filler  pic 9(9)v99 comp-3 value 999999999.99.
013600     03  filler  pic 9(8)v99 comp-3 value 8000000.00.
013700     03  filler  pic 9(7)v99 comp-3 value 2410000.00.
013800     03  filler  pic 9v9999  comp-3 value 0.3500.
013900     03  filler  pic x(04) value spaces.
014000 01  PY-Ded-Bir-Table redefines PY-Ded-Bir-Values.
014100     03  Ded-Bir-Bracket            occurs 6.
014200         05  Ded-Bir-Upper          pic 9(9)v99  comp-3.
014300         05  Ded-Bir-Excess-Base    pic 9(8)v99  comp-3.
014400         05  Ded-Bir-Base-Tax       pic 9(7)v99  comp-3.
014500         05  Ded-Bir-Rate           pic 9v9999   comp-3.
014600     03  filler                     pic x(04).
014700*
014800 01  PY-Ded-Contractual-Rates.
014900     03 Ded-Con-Sss-Rate pic 9v9999 comp-3 value 0.0450.
015000     03 Ded-Con-Sss-Cap pic 9(5)v99 comp-3 value 1125.00.
015100     03 Ded-Con-Ph-Rate pic 9v9999 comp-3 value 0.0250.
015200     03 Ded-Con-Ph-Cap pic 9(5)v99 comp-3 value 1800.00.
015300     03 filler pic x(04) value spaces.
015400*
