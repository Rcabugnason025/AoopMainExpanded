000100*******************************************
000200*                                          *
000300*  Linkage Area For The Daily-Rate        *
000400*   Pay Engine (U2) - Py021 Output.       *
000500*   Regular And Contractual Results       *
000600*   Share This One Layout.                *
000700*******************************************
000800* 28/07/86 rhb - Created.
000900*
001000 01  PY-Daily-Calc-Area.
001100     03  U2-Days-Worked       pic 9(2).
001200     03  U2-Ot-Hours          pic 9(3)v99.
001300*
001400*    Rules G2-R/G2-C - gross pay, daily rate times days worked,
001500*    plus overtime for Regular only (Contractual has none).
001600*
001700     03  U2-Gross-Pay         pic 9(8)v99.
001800*
001900*    Rules A2-R/A2-C - allowances, zero across the board for
002000*    Contractual per rule A2-C.
002100*
002200     03  U2-Rice              pic 9(5)v99.
002300     03  U2-Phone             pic 9(5)v99.
002400     03  U2-Clothing          pic 9(5)v99.
002500*
002600*    Rules Ded2-R/Ded2-C - statutory deductions on the monthly
002700*    basic salary; Contractual carries Sss/Philhealth only, its
002800*    own caps, no Pag-Ibig and no withholding tax.
002900*
003000     03  U2-Sss               pic 9(5)v99.
003100     03  U2-Philhealth        pic 9(5)v99.
003200     03  U2-Pagibig           pic 9(5)v99.
003300     03  U2-Tax               pic 9(7)v99.
003400     03  U2-Total-Deduct      pic 9(8)v99.
003500     03  U2-Net-Pay           pic s9(8)v99.
003600*
003700*    Y or N - rules E2-R/E2-C, off whenever the master fails
003800*    rule V1; callers should not rely on the money fields above
003900*    when this comes back N.
004000*
004100     03  U2-Eligible-Flag     pic x.
004200     03  filler               pic x(05).
004300*
