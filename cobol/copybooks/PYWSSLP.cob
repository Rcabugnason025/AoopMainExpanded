000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll          *
000400*        Payslip Detail File              *
000500*     Write order = read order, no key    *
000600*******************************************
000700* File size 200 bytes.
000800*
000900* 22/04/86 rhb - Created.
001000* 03/03/90 djw - Pay-Net widened and signed, S9(8)v99, for the
001100*                rare case of deductions exceeding gross.
001200* 19/06/02 mts - Pay-Emp-Type added to carry the U4 classification
001300*                result through to the register / payslip print.
001400*
001500 01  PY-Payslip-Record.
001600     03  Pay-Emp-Id            pic 9(5).
001700*
001800*    "First Last", one space between, built by Py020 in
001900*    Aa010-Load-Identity - see the remarks there.
002000*
002100     03  Pay-Emp-Name          pic x(41).
002200     03  Pay-Position          pic x(25).
002300*
002400*    Regular/Contractual - Py030's rule C1 result, carried
002500*    straight onto the slip per the 19/06/02 change above.
002600*
002700     03  Pay-Emp-Type          pic x(12).
002800     03  Pay-Days-Worked       pic 9(2).
002900     03  Pay-Ot-Hours          pic 9(3)v99.
003000*
003100*    Earnings block - rules P1 basic, P2 overtime, P3 the three
003200*    allowances, P4 gross (sum of the five fields below).
003300*
003400     03  Pay-Basic             pic 9(7)v99.
003500     03  Pay-Ot-Pay            pic 9(7)v99.
003600     03  Pay-Rice              pic 9(5)v99.
003700     03  Pay-Phone             pic 9(5)v99.
003800     03  Pay-Clothing          pic 9(5)v99.
003900     03  Pay-Gross             pic 9(8)v99.
004000*
004100*    Deduction block - rules S1 Sss, H1 Philhealth, G1 Pag-Ibig,
004200*    T1 Bir, then P6 total deductions and P7 net pay.
004300*
004400     03  Pay-Sss               pic 9(5)v99.
004500     03  Pay-Philhealth        pic 9(5)v99.
004600     03  Pay-Pagibig           pic 9(5)v99.
004700     03  Pay-Tax               pic 9(7)v99.
004800     03  Pay-Total-Deduct      pic 9(8)v99.
004900     03  Pay-Net               pic s9(8)v99.
005000     03  filler                pic x(11).
005100*
