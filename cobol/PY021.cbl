000100*****************************************************************
000200*                                                               *
000300*              Daily-Rate Pay Engine (Non-Payroll-Run)          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.         py021.
001100     author.             R. H. Ballard.
001200     installation.       Motorph Corporation - Mis Dept.
001300     date-written.       14/08/86.
001400     date-compiled.
001500     security.           Company Confidential.
001600*
001700*    Remarks.            Daily-rate gross/allowance/deduction
001800*                        calc for a single employee (rules
001900*                        G2-R/A2-R/Ded2-R/E2-R regular, G2-C/
002000*                        A2-C/Ded2-C/E2-C contractual).  Kept
002100*                        for ad-hoc daily-rate enquiries and for
002200*                        what-if costing; the semi-monthly run
002300*                        itself goes through Py020.  Not called
002400*                        by Py010 - see change 14/08/86 below.
002500*
002600*                        Unlike Py020, this program does call
002700*                        Py030 itself on every invocation rather
002800*                        than trusting a classification area
002900*                        handed in by the caller - the enquiry
003000*                        screen and the costing job both call
003100*                        straight in here with nothing but the
003200*                        master and time records in hand, there
003300*                        is no upstream step that would already
003400*                        have classified the employee.
003500*
003600*    Version.            See Prog-Name in Ws.
003700*    Called modules.     Py030.
003800*    Files used.         None - linkage only.
003900*
004000* Changes:
004100* 14/08/86 rhb - 1.00 Created.  Payroll run uses the semi-        CR0113  
004200*                     monthly engine (Py020); this one is left
004300*                     in for the daily-rate enquiry screen and
004400*                     for costing what-if runs from Mis.
004500* 14/01/99 ejk - 1.01 Y2K review - no date math here, no chg.     Y2K     
004600* 02/10/05 mts - 1.02 Contractual Sss/Philhealth caps moved to    CR0301  
004700*                     Pywsded per CR-0301, was hard-coded here -
004800*                     the old literals had drifted out of step
004900*                     with the real Sss/Philhealth caps after
005000*                     the 2005 contribution schedule update and
005100*                     nobody had thought to check this program
005200*                     as well as Py020's.
005300* 03/09/14 glp - 1.03 Annualising factors (12, 24) moved into the
005400*                     Py-Annualize-Table below per CR-0412, same  CR0412  
005500*                     as the Py020 change the same day. Unused
005600*                     Special-Names switches dropped.
005700*
005800 environment              division.
005900*================================
006000*
006100 input-output             section.
006200 file-control.
006300*
006400*    No files - everything comes in and goes out on the Using
006500*    phrase below.
006600*
006700 data                     division.
006800*================================
006900*
007000 working-storage          section.
007100*-----------------------
007200 77  prog-name            pic x(16) value "PY021 (1.03)".
007300*
007400*   Rule T1 annualising factors - same pair Py020 carries,
007500*   months-per-year and pay-periods-per-year, kept local here
007600*   rather than Copy'd so the enquiry screen's rebuild does not
007700*   depend on the payroll run's own Ws.  Values redefine a
007800*   Filler-Value table in the house style, same trick
007900*   Pywsded.cob uses for the Sss/Bir brackets.
008000*
008100 01  py-annualize-values.
008200     03  filler            pic 9(2)    comp-3  value 12.
008300     03  filler            pic 9(2)    comp-3  value 24.
008400 01  py-annualize-table redefines py-annualize-values.
008500     03  ws-annualize-factor  occurs 2  pic 9(2)  comp-3.
008600*
008700*   Rule G2-R/H1/G1 pay factors - (1) the overtime premium
008800*   Aa020 multiplies the hourly rate by, (2) the two-periods-a-
008900*   month split Aa041/Aa042 divide the monthly basic by.  Same
009000*   Filler-Value table trick as above.
009100*
009200 01  py-pay-factor-values.
009300     03  filler            pic 9v99    comp-3  value 1.25.
009400     03  filler            pic 9v99    comp-3  value 2.00.
009500 01  py-pay-factor-table redefines py-pay-factor-values.
009600     03  ws-pay-factor         occurs 2  pic 9v99  comp-3.
009700*
009800*   Rule S1/T1 bracket-table limits - same pair Py020 carries,
009900*   (1) the Sss step count Aa040 searches, (2) the Bir bracket
010000*   count Aa043 searches, kept local for the same reason the
010100*   annualising factors above are.
010200*
010300 01  py-table-limit-values.
010400     03  filler            pic 99      comp    value 34.
010500     03  filler            pic 99      comp    value 6.
010600 01  py-table-limit-table redefines py-table-limit-values.
010700     03  ws-table-limit        occurs 2  pic 99  comp.
010800*
010900*   Ws-Sub is shared by the two bracket-table searches below
011000*   (Aa040 Sss, Aa043 Bir) the same way Py020 shares its own
011100*   copy - they never run concurrently.  Ws-Base is the monthly
011200*   basic salary the Regular branch computes its deductions on
011300*   (rule Ded2-R); the Contractual branch computes straight off
011400*   Emp-Basic-Salary and never touches Ws-Base at all.
011500*
011600 01  ws-work-area.
011700     03  ws-sub              pic 99        comp.
011800     03  ws-base             pic 9(9)v99   comp-3.
011900     03  ws-annual-income    pic 9(9)v99   comp-3.
012000     03  ws-annual-tax       pic 9(7)v99   comp-3.
012100     03  filler              pic x(05).
012200*
012300*   Classification / derivation result - U4, obtained from
012400*   Py030 on every call, this program does not trust a value
012500*   handed in by the caller - see the Remarks above.
012600*
012700     copy "PYWSCLS.cob".
012800*
012900*   Statutory deduction rate tables - Ded-... fields, compiled
013000*   in, see the copybook banner for the source of the figures.
013100*   Shared verbatim with Py020 so the two engines can never
013200*   drift apart on a rate change the way the hard-coded caps
013300*   did before the 02/10/05 fix above.
013400*
013500     copy "PYWSDED.cob".
013600*
013700 linkage                  section.
013800*===================
013900*
014000*    Employee master and time record come in read-only; Py-
014100*    Daily-Calc-Area is this program's entire output, one
014200*    layout shared by both the Regular and Contractual paths.
014300*
014400     copy "PYWSEMP.cob".
014500     copy "PYWSTIM.cob".
014600     copy "PYWSU2D.cob".
014700*
014800 procedure division using py-employee-record
014900                          py-time-record
015000                          py-daily-calc-area.
015100*========================================
015200*
015300*    Main line - classify first (Py030), bail out zeroed if the
015400*    master fails rule V1, otherwise branch on employee type
015500*    and then run the shared totals step.
015600*
015700 aa000-main-logic.
015800     call     "py030" using py-employee-record
015900                           py-classification-area.
016000     move     tim-days-worked to u2-days-worked.
016100     move     tim-ot-hours to u2-ot-hours.
016200*
016300*    Invalid master - zero the whole output area and mark it
016400*    not eligible rather than leave stale figures in whatever
016500*    the caller's working storage happened to hold before.
016600*
016700     if       cls-valid-flag not = "Y"
016800              move zero to u2-gross-pay u2-rice u2-phone
016900                      u2-clothing u2-sss u2-philhealth
017000                      u2-pagibig u2-tax u2-total-deduct
017100                      u2-net-pay
017200              move "N" to u2-eligible-flag
017300              go to aa000-exit.
017400     if       cls-emp-type = "CONTRACTUAL"
017500              perform aa030-contractual-calc
017600     else
017700              perform aa020-regular-calc.
017800     perform  aa060-calc-totals.
017900 aa000-exit.
018000     goback.
018100*
018200 aa020-regular-calc.
018300*
018400*    Rule G2-R gross - daily rate (basic/22) times days worked,
018500*    plus overtime at the hourly rate (daily/8) times
018600*    Ws-Pay-Factor (1).
018700*
018800     compute  u2-gross-pay rounded =
018900              (emp-basic-salary / 22 * tim-days-worked) +
019000              (emp-basic-salary / 22 / 8 * tim-ot-hours
019100               * ws-pay-factor (1)).
019200*
019300*    Rule A2-R allowances - straight off Py030's classification,
019400*    already defaulted for Regular.
019500*
019600     move     cls-rice to u2-rice.
019700     move     cls-phone to u2-phone.
019800     move     cls-clothing to u2-clothing.
019900*
020000*    Rule Ded2-R deductions - all four statutory legs computed
020100*    on the monthly basic salary, not on the daily gross above;
020200*    Ws-Base carries that monthly figure into the four Aa04x
020300*    paragraphs below.
020400*
020500     move     emp-basic-salary to ws-base.
020600     perform  aa040-sss-on-base.
020700     perform  aa041-philhealth-on-base.
020800     perform  aa042-pagibig-on-base.
020900     perform  aa043-tax-on-base.
021000*
021100*    Rule E2-R - Regular is always eligible once past rule V1.
021200*
021300     move     "Y" to u2-eligible-flag.
021400*
021500 aa030-contractual-calc.
021600*
021700*    Rule G2-C gross - daily rate times days worked, no
021800*    overtime premium for Contractual.
021900*
022000     compute  u2-gross-pay rounded =
022100              emp-basic-salary / 22 * tim-days-worked.
022200*
022300*    Rule A2-C - no allowances at all for Contractual.
022400*
022500     move     zero to u2-rice u2-phone u2-clothing.
022600*
022700*    Rule Ded2-C - Sss and Philhealth only, each its own flat
022800*    rate against the monthly basic salary and its own cap
022900*    (Ded-Con-Sss-Cap/Ded-Con-Ph-Cap, moved into Pywsded per the
023000*    02/10/05 change above).  No Pag-Ibig, no withholding tax.
023100*
023200     compute  u2-sss rounded =
023300              emp-basic-salary * ded-con-sss-rate.
023400     if       u2-sss > ded-con-sss-cap
023500              move ded-con-sss-cap to u2-sss.
023600     compute  u2-philhealth rounded =
023700              emp-basic-salary * ded-con-ph-rate.
023800     if       u2-philhealth > ded-con-ph-cap
023900              move ded-con-ph-cap to u2-philhealth.
024000     move     zero to u2-pagibig u2-tax.
024100*
024200*    Rule E2-C - Contractual is never eligible for whatever
024300*    Eligible-Flag gates downstream (benefits enrolment etc).
024400*
024500     move     "N" to u2-eligible-flag.
024600*
024700 aa040-sss-on-base.
024800*
024900*    Rule Ded2-R, Sss leg - rule S1 on the monthly basic salary,
025000*    same ascending bracket table Py020 uses on the gross pay,
025100*    just a different base amount.
025200*
025300     move     1 to ws-sub.
025400     perform  aa044-sss-step
025500              varying ws-sub from 1 by 1
025600              until ws-sub > ws-table-limit (1)
025700                 or ded-sss-cutoff (ws-sub) >= ws-base.
025800     if       ws-sub > ws-table-limit (1)
025900              move ded-sss-cap-amount to u2-sss
026000     else
026100              move ded-sss-amount (ws-sub) to u2-sss.
026200*
026300*    Search step - see Py020's Aa031-Sss-Step for the remark on
026400*    why this paragraph is a bare Continue.
026500*
026600 aa044-sss-step.
026700     continue.
026800*
026900 aa041-philhealth-on-base.
027000*
027100*    Rule Ded2-R, Philhealth leg - rule H1 on the monthly basic,
027200*    flat below the low band, flat above the high band, straight
027300*    percentage of the monthly basic (divided by Ws-Pay-Factor
027400*    (2) for a single semi-monthly period) in between - same
027500*    shape as Py020's Aa040, just Ws-Base in place of the
027600*    monthly equivalent of gross pay.
027700*
027800     if       ws-base not greater than ded-ph-low-m
027900              move ded-ph-low-amt to u2-philhealth
028000     else
028100     if       ws-base not less than ded-ph-high-m
028200              move ded-ph-high-amt to u2-philhealth
028300     else
028400              compute u2-philhealth rounded =
028500                      ws-base * ded-ph-rate / ws-pay-factor (2).
028600*
028700 aa042-pagibig-on-base.
028800*
028900*    Rule Ded2-R, Pag-Ibig leg - rule G1 on the monthly basic,
029000*    capped at the high-band ceiling the same as Py020.
029100*
029200     if       ws-base not greater than ded-pi-low-m
029300              compute u2-pagibig rounded =
029400                      ws-base * ded-pi-low-rate
029500                      / ws-pay-factor (2)
029600     else
029700              compute u2-pagibig rounded =
029800                      ws-base * ded-pi-high-rate
029900                      / ws-pay-factor (2)
030000              if      u2-pagibig > ded-pi-cap-amount
030100                      move ded-pi-cap-amount to u2-pagibig.
030200*
030300 aa043-tax-on-base.
030400*
030500*    Rule Ded2-R, Tax leg - rule T1 on the monthly basic,
030600*    annualised and run through the graduated Bir schedule,
030700*    then brought back down to a semi-monthly cut.
030800*
030900     compute  ws-annual-income rounded =
031000              ws-base * ws-annualize-factor (1).
031100     move     1 to ws-sub.
031200     perform  aa045-bir-step
031300              varying ws-sub from 1 by 1
031400              until ws-sub > ws-table-limit (2)
031500                 or ws-annual-income
031600                    not greater than ded-bir-upper (ws-sub).
031700     if       ws-sub > ws-table-limit (2)
031800              move ws-table-limit (2) to ws-sub.
031900     compute  ws-annual-tax rounded =
032000              ded-bir-base-tax (ws-sub) +
032100              (ws-annual-income - ded-bir-excess-base (ws-sub))
032200              * ded-bir-rate (ws-sub).
032300     compute  u2-tax rounded =
032400              ws-annual-tax / ws-annualize-factor (2).
032500*
032600*    Search step - same idiom as Aa044 above, different table.
032700*
032800 aa045-bir-step.
032900     continue.
033000*
033100 aa060-calc-totals.
033200*
033300*    Template method - net = gross + allowances - deductions,
033400*    the same formula for both classes; for Contractual the
033500*    allowance fields are all zero and two of the four
033600*    deduction legs are zero, but the formula itself does not
033700*    need to know that.
033800*
033900     compute  u2-total-deduct rounded =
034000              u2-sss + u2-philhealth + u2-pagibig + u2-tax.
034100     compute  u2-net-pay rounded =
034200              u2-gross-pay + u2-rice + u2-phone + u2-clothing
034300              - u2-total-deduct.
034400*
