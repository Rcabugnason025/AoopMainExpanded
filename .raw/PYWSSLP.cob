*******************************************
*                                          *
*  Record Definition For Payroll          *
*        Payslip Detail File              *
*     Write order = read order, no key    *
*******************************************
* File size 200 bytes.
*
* 22/04/86 rhb - Created.
* 03/03/90 djw - Pay-Net widened and signed, S9(8)v99, for the
*                rare case of deductions exceeding gross.
* 19/06/02 mts - Pay-Emp-Type added to carry the U4 classification
*                result through to the register / payslip print.
*
 01  PY-Payslip-Record.
     03  Pay-Emp-Id            pic 9(5).
*
*    "First Last", one space between, built by Py020 in
*    Aa010-Load-Identity - see the remarks there.
*
     03  Pay-Emp-Name          pic x(41).
     03  Pay-Position          pic x(25).
*
*    Regular/Contractual - Py030's rule C1 result, carried
*    straight onto the slip per the 19/06/02 change above.
*
     03  Pay-Emp-Type          pic x(12).
     03  Pay-Days-Worked       pic 9(2).
     03  Pay-Ot-Hours          pic 9(3)v99.
*
*    Earnings block - rules P1 basic, P2 overtime, P3 the three
*    allowances, P4 gross (sum of the five fields below).
*
     03  Pay-Basic             pic 9(7)v99.
     03  Pay-Ot-Pay            pic 9(7)v99.
     03  Pay-Rice              pic 9(5)v99.
     03  Pay-Phone             pic 9(5)v99.
     03  Pay-Clothing          pic 9(5)v99.
     03  Pay-Gross             pic 9(8)v99.
*
*    Deduction block - rules S1 Sss, H1 Philhealth, G1 Pag-Ibig,
*    T1 Bir, then P6 total deductions and P7 net pay.
*
     03  Pay-Sss               pic 9(5)v99.
     03  Pay-Philhealth        pic 9(5)v99.
     03  Pay-Pagibig           pic 9(5)v99.
     03  Pay-Tax               pic 9(7)v99.
     03  Pay-Total-Deduct      pic 9(8)v99.
     03  Pay-Net               pic s9(8)v99.
     03  filler                pic x(11).
*
