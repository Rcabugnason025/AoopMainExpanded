*******************************************
*                                          *
*  Linkage Area For The Daily-Rate        *
*   Pay Engine (U2) - Py021 Output.       *
*   Regular And Contractual Results       *
*   Share This One Layout.                *
*******************************************
* 28/07/86 rhb - Created.
*
 01  PY-Daily-Calc-Area.
     03  U2-Days-Worked       pic 9(2).
     03  U2-Ot-Hours          pic 9(3)v99.
*
*    Rules G2-R/G2-C - gross pay, daily rate times days worked,
*    plus overtime for Regular only (Contractual has none).
*
     03  U2-Gross-Pay         pic 9(8)v99.
*
*    Rules A2-R/A2-C - allowances, zero across the board for
*    Contractual per rule A2-C.
*
     03  U2-Rice              pic 9(5)v99.
     03  U2-Phone             pic 9(5)v99.
     03  U2-Clothing          pic 9(5)v99.
*
*    Rules Ded2-R/Ded2-C - statutory deductions on the monthly
*    basic salary; Contractual carries Sss/Philhealth only, its
*    own caps, no Pag-Ibig and no withholding tax.
*
     03  U2-Sss               pic 9(5)v99.
     03  U2-Philhealth        pic 9(5)v99.
     03  U2-Pagibig           pic 9(5)v99.
     03  U2-Tax               pic 9(7)v99.
     03  U2-Total-Deduct      pic 9(8)v99.
     03  U2-Net-Pay           pic s9(8)v99.
*
*    Y or N - rules E2-R/E2-C, off whenever the master fails
*    rule V1; callers should not rely on the money fields above
*    when this comes back N.
*
     03  U2-Eligible-Flag     pic x.
     03  filler               pic x(05).
*
