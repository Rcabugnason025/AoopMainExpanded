*****************************************************************
*                                                               *
*               Employee Classification / Derivation            *
*                                                               *
*****************************************************************
*
 identification          division.
*================================
*
     program-id.         py030.
     author.             R. H. Ballard.
     installation.       Motorph Corporation - Mis Dept.
     date-written.       30/05/86.
     date-compiled.
     security.           Company Confidential.
*
*    Remarks.            Employee type classification (rule C1),
*                        derived daily/hourly/semi rates (D1-D3),
*                        department from position (D4), master
*                        record validation (V1) and default
*                        allowances.  Called by Py010 and Py021.
*
*                        This is the one place in the payroll
*                        suite that reads Emp-Status and Emp-
*                        Position; keep it that way - if another
*                        program needs the employee type or the
*                        department, have it call this module
*                        rather than growing its own copy of the
*                        Inspect logic below.
*
*    Version.            See Prog-Name in Ws.
*    Called modules.     None.
*    Files used.         None - linkage only.
*
* Changes:
* 30/05/86 rhb - 1.00 Created.
* 12/11/88 rhb - 1.01 Added department derivation (rule D4).
*                     Marketing asked for a simple department
*                     split so the old manual headcount sheet
*                     could retire.
* 14/01/99 ejk - 1.02 Y2K review - no date math here, no chg.
* 19/06/02 mts - 1.03 Default allowance rule moved in from the
*                     old py010 inline code per CR-0219 - Py010
*                     was duplicating this logic per employee,
*                     easier to keep it with the rest of the
*                     classification work.
* 08/03/07 djw - 1.04 Contract status string "CONTRACT" added
*                     alongside "CONTRACTUAL" per payroll memo -
*                     Hr had started keying the short form on
*                     new contract hires and rule C1 was missing
*                     them, silently treating them as Regular.
* 03/09/14 glp - 1.05 Aa020/Aa030/Aa050 re-keyed table-driven off
*                     Ws-Contract-Status/Ws-Rate-Divisor/Ws-
*                     Default-Allow per CR-0412 - the hard-coded
*                     literals made a rate-policy change mean
*                     hunting through three paragraphs; one table
*                     each to touch instead.
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
*
*    No files - this module works entirely off the two areas
*    handed in on the Using phrase below.
*
 data                     division.
*================================
*
 working-storage          section.
*-----------------------
 77  prog-name            pic x(16) value "PY030 (1.05)".
*
*   Rule D1-D3 rate divisors - working days a month, hours a
*   day, pay periods a month, the three numbers Aa030 divides
*   the monthly basic salary down by.  Values redefine a
*   Filler-Value table in the house style, same trick
*   Pywsded.cob uses for the Sss/Bir brackets.
*
 01  py-rate-divisor-values.
     03  filler            pic 9(2)    comp-3  value 22.
     03  filler            pic 9(2)    comp-3  value 8.
     03  filler            pic 9(2)    comp-3  value 2.
 01  py-rate-divisor-table redefines py-rate-divisor-values.
     03  ws-rate-divisor      occurs 3  pic 9(2)  comp-3.
*
*   Rule allowance defaults - rice, phone, clothing, in that
*   order, the three figures Aa050 falls back on when the
*   master carries a zero.  Same Filler-Value table trick.
*
 01  py-default-allow-values.
     03  filler            pic 9(5)v99 comp-3  value 1500.00.
     03  filler            pic 9(5)v99 comp-3  value 2000.00.
     03  filler            pic 9(5)v99 comp-3  value 1000.00.
 01  py-default-allow-table redefines py-default-allow-values.
     03  ws-default-allow     occurs 3  pic 9(5)v99  comp-3.
*
*   Rule C1 contract-status aliases - the two spellings payroll
*   has seen keyed on the master over the years, searched by
*   Aa020 below instead of the old two-literal If.  Same table
*   trick again, this time over Filler-Value Alpha entries
*   rather than money.
*
 01  py-contract-status-values.
     03  filler            pic x(12)   value "CONTRACTUAL ".
     03  filler            pic x(12)   value "CONTRACT    ".
 01  py-contract-status-table redefines py-contract-status-values.
     03  ws-contract-status   occurs 2  pic x(12).
*
*   Scratch area for the classify/derive work.  Ws-Status-Work
*   and Ws-Position-Work hold the upper-cased copy of the master
*   fields so Emp-Status/Emp-Position on the Linkage record are
*   never altered; Ws-Tally is the Inspect counter re-used by
*   every department test in Aa040; Ws-Sub is the subscript
*   Aa020 steps through Ws-Contract-Status and Aa030 steps
*   through Ws-Rate-Divisor/Ws-Default-Allow; Ws-Match-Flag is
*   the Y/N the Aa020 search sets on a hit.
*
 01  ws-work-area.
     03  ws-status-work    pic x(12).
     03  ws-position-work  pic x(25).
     03  ws-tally          pic 99        comp.
     03  ws-sub            pic 99        comp.
     03  ws-match-flag     pic x.
     03  filler            pic x(04).
*
 linkage                  section.
*===================
*
*    Emp-... fields come in read-only; Cls-... fields are this
*    module's entire output, see Pywscls's own banner for the
*    layout.
*
     copy "PYWSEMP.cob".
     copy "PYWSCLS.cob".
*
 procedure division using py-employee-record
                          py-classification-area.
*========================================
*
*    Main line - validate first (rule V1); if the record fails,
*    leave everything else at whatever the caller's working
*    storage happened to hold and get out, there is nothing
*    worth deriving off a bad master record.
*
 aa000-main-logic.
     move     "N" to cls-valid-flag.
     perform  aa010-validate-employee.
     if       cls-valid-flag = "N"
              go to aa000-exit.
     perform  aa020-classify-employee.
     perform  aa030-derive-rates.
     perform  aa040-derive-department.
     perform  aa050-derive-allowances.
 aa000-exit.
     goback.
*
 aa010-validate-employee.
*
*    Rule V1 - Id > 0, first and last name non-blank.  This is
*    deliberately loose - it catches a blank or zero-keyed
*    record dropped on the file by a bad extract, not every way
*    a master record could be wrong.
*
     if       emp-id > zero
              and emp-last-name not = spaces
              and emp-first-name not = spaces
              move "Y" to cls-valid-flag
     else
              move "N" to cls-valid-flag.
*
 aa020-classify-employee.
*
*    Rule C1 - upper-case Emp-Status into Ws-Status-Work first
*    so the compare is not fooled by mixed-case keying, then
*    search Ws-Contract-Status for either spelling payroll has
*    seen on the master over the years ("CONTRACTUAL" the
*    original, "CONTRACT" the short form added by the 08/03/07
*    change below) instead of the old two-literal If.  Anything
*    that does not match an entry, including Probationary,
*    Regular and a blank field, falls through to Regular.
*
     move     emp-status to ws-status-work.
     inspect  ws-status-work converting
              "abcdefghijklmnopqrstuvwxyz" to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     "N" to ws-match-flag.
     perform  aa021-status-search
              varying ws-sub from 1 by 1
              until ws-sub > 2
                 or ws-match-flag = "Y".
     if       ws-match-flag = "Y"
              move "CONTRACTUAL" to cls-emp-type
     else
              move "REGULAR" to cls-emp-type.
*
*    Search step - one alias per pass against the table above.
*
 aa021-status-search.
     if       ws-status-work = ws-contract-status (ws-sub)
              move "Y" to ws-match-flag.
*
 aa030-derive-rates.
*
*    Rule D1 daily rate - always derived from the monthly basic
*    salary, there is no Emp-Daily-Rate field on the master to
*    override it.  Ws-Rate-Divisor (1) is the working days a
*    month figure in the table above.
*
     compute  cls-daily-rate rounded =
              emp-basic-salary / ws-rate-divisor (1).
*
*    Rule D2 hourly rate - only derived off the daily rate above
*    when the master's own Emp-Hourly-Rate is zero; a non-zero
*    master field always wins over the derived figure.
*    Ws-Rate-Divisor (2) is the hours-a-day figure.
*
     if       emp-hourly-rate = zero
              compute cls-hourly-rate rounded =
                      cls-daily-rate / ws-rate-divisor (2)
     else
              move emp-hourly-rate to cls-hourly-rate.
*
*    Rule D3 semi-monthly rate - same zero-means-derive pattern,
*    off the monthly basic salary divided by Ws-Rate-Divisor (3),
*    the pay-periods-a-month figure.
*
     if       emp-semi-rate = zero
              compute cls-semi-rate rounded =
                      emp-basic-salary / ws-rate-divisor (3)
     else
              move emp-semi-rate to cls-semi-rate.
*
 aa040-derive-department.
*
*    Rule D4 - department from the free-text Emp-Position field,
*    first substring match wins.  Upper-case the working copy
*    once up front, then run the tests in the order the spec
*    hands down: Hr, Accounting (which also catches anyone whose
*    title mentions Payroll), Marketing, It, Executive (Ceo or
*    the word Executive itself), and General as the catch-all.
*    Each test zeroes Ws-Tally, Inspects for the substring, and
*    branches out through Aa040-Exit the moment it finds one -
*    do not re-order these tests without checking the spec
*    again first, the order is significant wherever a title
*    could satisfy more than one test.
*
     move     emp-position to ws-position-work.
     inspect  ws-position-work converting
              "abcdefghijklmnopqrstuvwxyz" to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
*    Human Resources.
*
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "HR".
     if       ws-tally > zero
              move "Human Resources" to cls-department
              go to aa040-exit.
*
*    Accounting - "ACCOUNTING" or "PAYROLL" in the title.
*
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "ACCOUNTING".
     if       ws-tally > zero
              move "Accounting" to cls-department
              go to aa040-exit.
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "PAYROLL".
     if       ws-tally > zero
              move "Accounting" to cls-department
              go to aa040-exit.
*
*    Marketing.
*
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "MARKETING".
     if       ws-tally > zero
              move "Marketing" to cls-department
              go to aa040-exit.
*
*    Information Technology - Position carries the short form
*    only, there is no full-word test needed here.
*
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "IT".
     if       ws-tally > zero
              move "IT" to cls-department
              go to aa040-exit.
*
*    Executive - "CEO" or the word "EXECUTIVE".
*
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "CEO".
     if       ws-tally > zero
              move "Executive" to cls-department
              go to aa040-exit.
     move     zero to ws-tally.
     inspect  ws-position-work tallying ws-tally
              for all "EXECUTIVE".
     if       ws-tally > zero
              move "Executive" to cls-department
              go to aa040-exit.
*
*    Nothing matched - General is the catch-all.
*
     move     "General" to cls-department.
 aa040-exit.
     exit.
*
 aa050-derive-allowances.
*
*    Default allowance rule - only for Regular, only when the
*    master record carries a zero allowance.  Contractual is
*    always zero no matter what the master carries - per the
*    original design this was felt to avoid a contract worker's
*    master record ever being keyed with an allowance by mistake
*    and having it silently flow through onto a contractual
*    payslip, where allowances do not apply at all.
*
     if       cls-emp-type = "CONTRACTUAL"
              move zero to cls-rice cls-phone cls-clothing
              go to aa050-exit.
*
*    Rice subsidy - default off Ws-Default-Allow (1).
*
     if       emp-rice-subsidy = zero
              move ws-default-allow (1) to cls-rice
     else
              move emp-rice-subsidy to cls-rice.
*
*    Phone allowance - default off Ws-Default-Allow (2).
*
     if       emp-phone-allow = zero
              move ws-default-allow (2) to cls-phone
     else
              move emp-phone-allow to cls-phone.
*
*    Clothing allowance - default off Ws-Default-Allow (3).
*
     if       emp-clothing-allow = zero
              move ws-default-allow (3) to cls-clothing
     else
              move emp-clothing-allow to cls-clothing.
 aa050-exit.
     exit.
*
