*****************************************************************
*                                                               *
*               Semi-Monthly Payslip Calculation               *
*                                                               *
*****************************************************************
*
 identification          division.
*================================
*
     program-id.         py020.
     author.             R. H. Ballard.
     installation.       Motorph Corporation - Mis Dept.
     date-written.       02/06/86.
     date-compiled.
     security.           Company Confidential.
*
*    Remarks.            Semi-monthly payslip amounts (rules
*                        P1-P7) and the shared statutory
*                        deduction rules (S1 Sss, H1 Philhealth,
*                        G1 Pagibig, T1 Bir) applied to the
*                        period gross pay.  Called by Py010 for
*                        every master record on the run.
*
*                        This program does not call Py030 itself
*                        - it trusts the Py-Classification-Area
*                        the caller hands in, already filled in
*                        and already checked against rule V1.
*                        Py010 is the only caller today and it
*                        always calls Py030 first, so this
*                        holds; if a second caller is ever
*                        added, make sure it does the same.
*
*    Version.            See Prog-Name in Ws.
*    Called modules.     None.
*    Files used.         None - linkage only.
*
* Changes:
* 02/06/86 rhb - 1.00 Created.
* 19/03/89 rhb - 1.01 Pag-Ibig cap of 100.00 added per SSS memo -
*                     before this change Aa050 had no ceiling at
*                     all on the high band and a handful of high
*                     earners were being over-deducted.
* 14/01/99 ejk - 1.02 Y2K review - no date math here, no chg.
* 21/07/03 mts - 1.03 Bir table search re-keyed to avoid the
*                     subscript overflow flagged by QA - CR-0266.
*                     The old search let Ws-Sub run past 6 before
*                     testing for it; harmless in practice since
*                     the top bracket's Ded-Bir-Upper is all
*                     nines, but QA wanted the guard in anyway.
* 11/05/11 djw - 1.04 Philhealth high/low bands widened to match
*                     PhilHealth Circular 2011-03.
* 03/09/14 glp - 1.05 Annualising factors (12, 24) moved into the
*                     Py-Annualize-Table below per CR-0412, were
*                     bare literals on the two Compute statements
*                     in Aa060.  Unused Special-Names switches
*                     dropped the same pass.
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
*
*    No files - amounts come in on the Py-Employee-Record/Py-
*    Time-Record/Py-Classification-Area linkage and go out on
*    Py-Payslip-Record, all four Copy'd in below.
*
 data                     division.
*================================
*
 working-storage          section.
*-----------------------
 77  prog-name            pic x(16) value "PY020 (1.05)".
*
*   Rule T1 annualising factors - months-per-year to gross the
*   monthly equivalent up to an annual figure, pay-periods-per-
*   year to bring the annual Bir tax back down to the semi-
*   monthly cut Aa060 hands back.  Values redefine a Filler-
*   Value table in the house style, same trick Pywsded.cob uses
*   for the Sss/Bir brackets.
*
 01  py-annualize-values.
     03  filler            pic 9(2)    comp-3  value 12.
     03  filler            pic 9(2)    comp-3  value 24.
 01  py-annualize-table redefines py-annualize-values.
     03  ws-annualize-factor  occurs 2  pic 9(2)  comp-3.
*
*   Rule P2/H1/G1 pay factors - (1) the overtime premium Aa020
*   multiplies the hourly rate by, (2) the two-periods-a-month
*   split Aa040/Aa050 divide the monthly equivalent by.  Same
*   Filler-Value table trick as above.
*
 01  py-pay-factor-values.
     03  filler            pic 9v99    comp-3  value 1.25.
     03  filler            pic 9v99    comp-3  value 2.00.
 01  py-pay-factor-table redefines py-pay-factor-values.
     03  ws-pay-factor         occurs 2  pic 9v99  comp-3.
*
*   Rule S1/T1 bracket-table limits - (1) how many Sss steps
*   Aa030 searches before falling back to the flat cap, (2) how
*   many Bir brackets Aa060 searches the same way.  Kept as a
*   table alongside the bracket data itself in Pywsded.cob so a
*   row added to either table there means one number changed
*   here, not a literal hunted down in a Perform Varying clause.
*
 01  py-table-limit-values.
     03  filler            pic 99      comp    value 34.
     03  filler            pic 99      comp    value 6.
 01  py-table-limit-table redefines py-table-limit-values.
     03  ws-table-limit        occurs 2  pic 99  comp.
*
*   Ws-Sub is the one subscript used by both bracket-table
*   searches (Aa030 Sss, Aa060 Bir) - a leftover value from one
*   search is always reset to 1 before the other runs, they
*   never run concurrently so sharing the field is safe.  The
*   rest of the group is intermediate money used only within
*   the paragraph that sets it.
*
 01  ws-work-area.
     03  ws-sub              pic 99        comp.
     03  ws-monthly-equiv    pic 9(7)v99   comp-3.
     03  ws-pagibig-work     pic 9(5)v99   comp-3.
     03  ws-annual-income    pic 9(9)v99   comp-3.
     03  ws-annual-tax       pic 9(7)v99   comp-3.
     03  filler              pic x(05).
*
*   Statutory deduction rate tables - Ded-... fields, compiled
*   in, see the copybook banner for the source of the figures.
*   Shared verbatim with Py021 so the two engines can never
*   drift apart on a rate change.
*
     copy "PYWSDED.cob".
*
 linkage                  section.
*===================
*
*    Four areas on the Using phrase - the employee master (read
*    only), the matched or defaulted time record, the Py030
*    classification result (read only here), and the payslip
*    record this program builds and hands back.
*
     copy "PYWSEMP.cob".
     copy "PYWSTIM.cob".
     copy "PYWSCLS.cob".
     copy "PYWSSLP.cob".
*
 procedure division using py-employee-record
                          py-time-record
                          py-classification-area
                          py-payslip-record.
*========================================
*
*    Main line - identity first, then earnings, then the four
*    statutory deductions in the shop's usual order (Sss,
*    Philhealth, Pagibig, Bir), then the totals.
*
 aa000-main-logic.
     perform  aa010-load-identity.
     perform  aa020-calc-earnings.
     perform  aa030-calc-sss.
     perform  aa040-calc-philhealth.
     perform  aa050-calc-pagibig.
     perform  aa060-calc-tax.
     perform  aa070-calc-totals.
     goback.
*
 aa010-load-identity.
*
*    Carry the identity fields onto the slip - name is built
*    First then Last, one space between, rule is cosmetic only.
*    Pay-Emp-Type is Py030's classification result, carried
*    straight through so the register and the boxed payslip can
*    show it without a second lookup.
*
     move     spaces to pay-emp-name.
     string   emp-first-name delimited by space
              " " delimited by size
              emp-last-name delimited by space
              into pay-emp-name.
     move     emp-id to pay-emp-id.
     move     emp-position to pay-position.
     move     cls-emp-type to pay-emp-type.
     move     tim-days-worked to pay-days-worked.
     move     tim-ot-hours to pay-ot-hours.
*
 aa020-calc-earnings.
*
*    Rule P1 basic - the semi-monthly rate straight off the
*    classification area, already derived by Py030 (rule D3).
*
     move     cls-semi-rate to pay-basic.
*
*    Rule P2 overtime - hourly rate times Ws-Pay-Factor (1), the
*    standard overtime premium, against the overtime hours
*    logged for the period.
*
     compute  pay-ot-pay rounded =
              tim-ot-hours * cls-hourly-rate * ws-pay-factor (1).
*
*    Rule P3 allowances - rice, phone and clothing, already
*    defaulted by Py030 for Regular and zeroed for Contractual.
*
     move     cls-rice to pay-rice.
     move     cls-phone to pay-phone.
     move     cls-clothing to pay-clothing.
*
*    Rule P4 gross - sum of the five fields above.
*
     compute  pay-gross rounded =
              pay-basic + pay-ot-pay + pay-rice
              + pay-phone + pay-clothing.
*
 aa030-calc-sss.
*
*    Rule S1 - bracket table lookup on the period gross pay,
*    table is ascending so the first cutoff not less than the
*    base amount is the bracket we want.  Above the table, the
*    flat cap applies.
*
     move     1 to ws-sub.
     perform  aa031-sss-step
              varying ws-sub from 1 by 1
              until ws-sub > ws-table-limit (1)
                 or ded-sss-cutoff (ws-sub) >= pay-gross.
     if       ws-sub > ws-table-limit (1)
              move ded-sss-cap-amount to pay-sss
     else
              move ded-sss-amount (ws-sub) to pay-sss.
*
*    The search step itself does nothing but let the Varying
*    phrase above step the subscript - a Perform Varying has to
*    name a paragraph to run on each pass, this is it.
*
 aa031-sss-step.
     continue.
*
 aa040-calc-philhealth.
*
*    Rule H1 on monthly equivalent M = Gp x Ws-Pay-Factor (2).
*    Flat amount below the low band, flat amount above the high
*    band, straight percentage of M (split across the same two
*    semi-monthly periods) in between.
*
     compute  ws-monthly-equiv rounded =
              pay-gross * ws-pay-factor (2).
     if       ws-monthly-equiv not greater than ded-ph-low-m
              move ded-ph-low-amt to pay-philhealth
     else
     if       ws-monthly-equiv not less than ded-ph-high-m
              move ded-ph-high-amt to pay-philhealth
     else
              compute pay-philhealth rounded =
                      ws-monthly-equiv * ded-ph-rate
                      / ws-pay-factor (2).
*
 aa050-calc-pagibig.
*
*    Rule G1 on the same monthly equivalent, capped at the
*    Pag-Ibig ceiling for the high band.  Low band has no
*    ceiling - the rate itself is small enough that one was
*    never needed.
*
     if       ws-monthly-equiv not greater than ded-pi-low-m
              compute pay-pagibig rounded =
                      ws-monthly-equiv * ded-pi-low-rate
                      / ws-pay-factor (2)
     else
              compute ws-pagibig-work rounded =
                      ws-monthly-equiv * ded-pi-high-rate
                      / ws-pay-factor (2)
              if      ws-pagibig-work > ded-pi-cap-amount
                      move ded-pi-cap-amount to pay-pagibig
              else
                      move ws-pagibig-work to pay-pagibig.
*
 aa060-calc-tax.
*
*    Rule T1 - annualise M, apply the graduated Bir schedule,
*    then bring the annual tax back down to a semi-monthly cut
*    (24 periods a year).
*
     compute  ws-annual-income rounded =
              ws-monthly-equiv * ws-annualize-factor (1).
     move     1 to ws-sub.
     perform  aa061-bir-step
              varying ws-sub from 1 by 1
              until ws-sub > ws-table-limit (2)
                 or ws-annual-income
                    not greater than ded-bir-upper (ws-sub).
*
*    Guard added per CR-0266 - without this, an income above the
*    table's top Ded-Bir-Upper (itself all nines, so this should
*    never actually fire) would leave Ws-Sub one past the table.
*
     if       ws-sub > ws-table-limit (2)
              move ws-table-limit (2) to ws-sub.
     compute  ws-annual-tax rounded =
              ded-bir-base-tax (ws-sub) +
              (ws-annual-income - ded-bir-excess-base (ws-sub))
              * ded-bir-rate (ws-sub).
     compute  pay-tax rounded =
              ws-annual-tax / ws-annualize-factor (2).
*
*    Search step - see the remark on Aa031-Sss-Step above, same
*    idiom, different table.
*
 aa061-bir-step.
     continue.
*
 aa070-calc-totals.
*
*    Rule P6 total deductions, P7 net pay - the one place on the
*    slip where all four deductions and all five earnings lines
*    come back together.
*
     compute  pay-total-deduct rounded =
              pay-sss + pay-philhealth + pay-pagibig + pay-tax.
     compute  pay-net rounded =
              pay-gross - pay-total-deduct.
*
