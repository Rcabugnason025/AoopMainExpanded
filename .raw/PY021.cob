*****************************************************************
*                                                               *
*              Daily-Rate Pay Engine (Non-Payroll-Run)          *
*                                                               *
*****************************************************************
*
 identification          division.
*================================
*
     program-id.         py021.
     author.             R. H. Ballard.
     installation.       Motorph Corporation - Mis Dept.
     date-written.       14/08/86.
     date-compiled.
     security.           Company Confidential.
*
*    Remarks.            Daily-rate gross/allowance/deduction
*                        calc for a single employee (rules
*                        G2-R/A2-R/Ded2-R/E2-R regular, G2-C/
*                        A2-C/Ded2-C/E2-C contractual).  Kept
*                        for ad-hoc daily-rate enquiries and for
*                        what-if costing; the semi-monthly run
*                        itself goes through Py020.  Not called
*                        by Py010 - see change 14/08/86 below.
*
*                        Unlike Py020, this program does call
*                        Py030 itself on every invocation rather
*                        than trusting a classification area
*                        handed in by the caller - the enquiry
*                        screen and the costing job both call
*                        straight in here with nothing but the
*                        master and time records in hand, there
*                        is no upstream step that would already
*                        have classified the employee.
*
*    Version.            See Prog-Name in Ws.
*    Called modules.     Py030.
*    Files used.         None - linkage only.
*
* Changes:
* 14/08/86 rhb - 1.00 Created.  Payroll run uses the semi-
*                     monthly engine (Py020); this one is left
*                     in for the daily-rate enquiry screen and
*                     for costing what-if runs from Mis.
* 14/01/99 ejk - 1.01 Y2K review - no date math here, no chg.
* 02/10/05 mts - 1.02 Contractual Sss/Philhealth caps moved to
*                     Pywsded per CR-0301, was hard-coded here -
*                     the old literals had drifted out of step
*                     with the real Sss/Philhealth caps after
*                     the 2005 contribution schedule update and
*                     nobody had thought to check this program
*                     as well as Py020's.
* 03/09/14 glp - 1.03 Annualising factors (12, 24) moved into the
*                     Py-Annualize-Table below per CR-0412, same
*                     as the Py020 change the same day. Unused
*                     Special-Names switches dropped.
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
*
*    No files - everything comes in and goes out on the Using
*    phrase below.
*
 data                     division.
*================================
*
 working-storage          section.
*-----------------------
 77  prog-name            pic x(16) value "PY021 (1.03)".
*
*   Rule T1 annualising factors - same pair Py020 carries,
*   months-per-year and pay-periods-per-year, kept local here
*   rather than Copy'd so the enquiry screen's rebuild does not
*   depend on the payroll run's own Ws.  Values redefine a
*   Filler-Value table in the house style, same trick
*   Pywsded.cob uses for the Sss/Bir brackets.
*
 01  py-annualize-values.
     03  filler            pic 9(2)    comp-3  value 12.
     03  filler            pic 9(2)    comp-3  value 24.
 01  py-annualize-table redefines py-annualize-values.
     03  ws-annualize-factor  occurs 2  pic 9(2)  comp-3.
*
*   Rule G2-R/H1/G1 pay factors - (1) the overtime premium
*   Aa020 multiplies the hourly rate by, (2) the two-periods-a-
*   month split Aa041/Aa042 divide the monthly basic by.  Same
*   Filler-Value table trick as above.
*
 01  py-pay-factor-values.
     03  filler            pic 9v99    comp-3  value 1.25.
     03  filler            pic 9v99    comp-3  value 2.00.
 01  py-pay-factor-table redefines py-pay-factor-values.
     03  ws-pay-factor         occurs 2  pic 9v99  comp-3.
*
*   Rule S1/T1 bracket-table limits - same pair Py020 carries,
*   (1) the Sss step count Aa040 searches, (2) the Bir bracket
*   count Aa043 searches, kept local for the same reason the
*   annualising factors above are.
*
 01  py-table-limit-values.
     03  filler            pic 99      comp    value 34.
     03  filler            pic 99      comp    value 6.
 01  py-table-limit-table redefines py-table-limit-values.
     03  ws-table-limit        occurs 2  pic 99  comp.
*
*   Ws-Sub is shared by the two bracket-table searches below
*   (Aa040 Sss, Aa043 Bir) the same way Py020 shares its own
*   copy - they never run concurrently.  Ws-Base is the monthly
*   basic salary the Regular branch computes its deductions on
*   (rule Ded2-R); the Contractual branch computes straight off
*   Emp-Basic-Salary and never touches Ws-Base at all.
*
 01  ws-work-area.
     03  ws-sub              pic 99        comp.
     03  ws-base             pic 9(9)v99   comp-3.
     03  ws-annual-income    pic 9(9)v99   comp-3.
     03  ws-annual-tax       pic 9(7)v99   comp-3.
     03  filler              pic x(05).
*
*   Classification / derivation result - U4, obtained from
*   Py030 on every call, this program does not trust a value
*   handed in by the caller - see the Remarks above.
*
     copy "PYWSCLS.cob".
*
*   Statutory deduction rate tables - Ded-... fields, compiled
*   in, see the copybook banner for the source of the figures.
*   Shared verbatim with Py020 so the two engines can never
*   drift apart on a rate change the way the hard-coded caps
*   did before the 02/10/05 fix above.
*
     copy "PYWSDED.cob".
*
 linkage                  section.
*===================
*
*    Employee master and time record come in read-only; Py-
*    Daily-Calc-Area is this program's entire output, one
*    layout shared by both the Regular and Contractual paths.
*
     copy "PYWSEMP.cob".
     copy "PYWSTIM.cob".
     copy "PYWSU2D.cob".
*
 procedure division using py-employee-record
                          py-time-record
                          py-daily-calc-area.
*========================================
*
*    Main line - classify first (Py030), bail out zeroed if the
*    master fails rule V1, otherwise branch on employee type
*    and then run the shared totals step.
*
 aa000-main-logic.
     call     "py030" using py-employee-record
                           py-classification-area.
     move     tim-days-worked to u2-days-worked.
     move     tim-ot-hours to u2-ot-hours.
*
*    Invalid master - zero the whole output area and mark it
*    not eligible rather than leave stale figures in whatever
*    the caller's working storage happened to hold before.
*
     if       cls-valid-flag not = "Y"
              move zero to u2-gross-pay u2-rice u2-phone
                      u2-clothing u2-sss u2-philhealth
                      u2-pagibig u2-tax u2-total-deduct
                      u2-net-pay
              move "N" to u2-eligible-flag
              go to aa000-exit.
     if       cls-emp-type = "CONTRACTUAL"
              perform aa030-contractual-calc
     else
              perform aa020-regular-calc.
     perform  aa060-calc-totals.
 aa000-exit.
     goback.
*
 aa020-regular-calc.
*
*    Rule G2-R gross - daily rate (basic/22) times days worked,
*    plus overtime at the hourly rate (daily/8) times
*    Ws-Pay-Factor (1).
*
     compute  u2-gross-pay rounded =
              (emp-basic-salary / 22 * tim-days-worked) +
              (emp-basic-salary / 22 / 8 * tim-ot-hours
               * ws-pay-factor (1)).
*
*    Rule A2-R allowances - straight off Py030's classification,
*    already defaulted for Regular.
*
     move     cls-rice to u2-rice.
     move     cls-phone to u2-phone.
     move     cls-clothing to u2-clothing.
*
*    Rule Ded2-R deductions - all four statutory legs computed
*    on the monthly basic salary, not on the daily gross above;
*    Ws-Base carries that monthly figure into the four Aa04x
*    paragraphs below.
*
     move     emp-basic-salary to ws-base.
     perform  aa040-sss-on-base.
     perform  aa041-philhealth-on-base.
     perform  aa042-pagibig-on-base.
     perform  aa043-tax-on-base.
*
*    Rule E2-R - Regular is always eligible once past rule V1.
*
     move     "Y" to u2-eligible-flag.
*
 aa030-contractual-calc.
*
*    Rule G2-C gross - daily rate times days worked, no
*    overtime premium for Contractual.
*
     compute  u2-gross-pay rounded =
              emp-basic-salary / 22 * tim-days-worked.
*
*    Rule A2-C - no allowances at all for Contractual.
*
     move     zero to u2-rice u2-phone u2-clothing.
*
*    Rule Ded2-C - Sss and Philhealth only, each its own flat
*    rate against the monthly basic salary and its own cap
*    (Ded-Con-Sss-Cap/Ded-Con-Ph-Cap, moved into Pywsded per the
*    02/10/05 change above).  No Pag-Ibig, no withholding tax.
*
     compute  u2-sss rounded =
              emp-basic-salary * ded-con-sss-rate.
     if       u2-sss > ded-con-sss-cap
              move ded-con-sss-cap to u2-sss.
     compute  u2-philhealth rounded =
              emp-basic-salary * ded-con-ph-rate.
     if       u2-philhealth > ded-con-ph-cap
              move ded-con-ph-cap to u2-philhealth.
     move     zero to u2-pagibig u2-tax.
*
*    Rule E2-C - Contractual is never eligible for whatever
*    Eligible-Flag gates downstream (benefits enrolment etc).
*
     move     "N" to u2-eligible-flag.
*
 aa040-sss-on-base.
*
*    Rule Ded2-R, Sss leg - rule S1 on the monthly basic salary,
*    same ascending bracket table Py020 uses on the gross pay,
*    just a different base amount.
*
     move     1 to ws-sub.
     perform  aa044-sss-step
              varying ws-sub from 1 by 1
              until ws-sub > ws-table-limit (1)
                 or ded-sss-cutoff (ws-sub) >= ws-base.
     if       ws-sub > ws-table-limit (1)
              move ded-sss-cap-amount to u2-sss
     else
              move ded-sss-amount (ws-sub) to u2-sss.
*
*    Search step - see Py020's Aa031-Sss-Step for the remark on
*    why this paragraph is a bare Continue.
*
 aa044-sss-step.
     continue.
*
 aa041-philhealth-on-base.
*
*    Rule Ded2-R, Philhealth leg - rule H1 on the monthly basic,
*    flat below the low band, flat above the high band, straight
*    percentage of the monthly basic (divided by Ws-Pay-Factor
*    (2) for a single semi-monthly period) in between - same
*    shape as Py020's Aa040, just Ws-Base in place of the
*    monthly equivalent of gross pay.
*
     if       ws-base not greater than ded-ph-low-m
              move ded-ph-low-amt to u2-philhealth
     else
     if       ws-base not less than ded-ph-high-m
              move ded-ph-high-amt to u2-philhealth
     else
              compute u2-philhealth rounded =
                      ws-base * ded-ph-rate / ws-pay-factor (2).
*
 aa042-pagibig-on-base.
*
*    Rule Ded2-R, Pag-Ibig leg - rule G1 on the monthly basic,
*    capped at the high-band ceiling the same as Py020.
*
     if       ws-base not greater than ded-pi-low-m
              compute u2-pagibig rounded =
                      ws-base * ded-pi-low-rate
                      / ws-pay-factor (2)
     else
              compute u2-pagibig rounded =
                      ws-base * ded-pi-high-rate
                      / ws-pay-factor (2)
              if      u2-pagibig > ded-pi-cap-amount
                      move ded-pi-cap-amount to u2-pagibig.
*
 aa043-tax-on-base.
*
*    Rule Ded2-R, Tax leg - rule T1 on the monthly basic,
*    annualised and run through the graduated Bir schedule,
*    then brought back down to a semi-monthly cut.
*
     compute  ws-annual-income rounded =
              ws-base * ws-annualize-factor (1).
     move     1 to ws-sub.
     perform  aa045-bir-step
              varying ws-sub from 1 by 1
              until ws-sub > ws-table-limit (2)
                 or ws-annual-income
                    not greater than ded-bir-upper (ws-sub).
     if       ws-sub > ws-table-limit (2)
              move ws-table-limit (2) to ws-sub.
     compute  ws-annual-tax rounded =
              ded-bir-base-tax (ws-sub) +
              (ws-annual-income - ded-bir-excess-base (ws-sub))
              * ded-bir-rate (ws-sub).
     compute  u2-tax rounded =
              ws-annual-tax / ws-annualize-factor (2).
*
*    Search step - same idiom as Aa044 above, different table.
*
 aa045-bir-step.
     continue.
*
 aa060-calc-totals.
*
*    Template method - net = gross + allowances - deductions,
*    the same formula for both classes; for Contractual the
*    allowance fields are all zero and two of the four
*    deduction legs are zero, but the formula itself does not
*    need to know that.
*
     compute  u2-total-deduct rounded =
              u2-sss + u2-philhealth + u2-pagibig + u2-tax.
     compute  u2-net-pay rounded =
              u2-gross-pay + u2-rice + u2-phone + u2-clothing
              - u2-total-deduct.
*
