*******************************************
*                                          *
*  Linkage Area For Employee              *
*   Classification / Derivation (U4)      *
*   Shared by Py030, Py020 And Py021.     *
*******************************************
* 30/05/86 rhb - Created.
* 16/09/96 djw - Cls-Department added for the org-chart report.
*
 01  PY-Classification-Area.
*
*    Regular/Contractual - rule C1 result.
*
     03  Cls-Emp-Type          pic x(12).
*
*    Y or N - rule V1, set before anything else in this area
*    is trusted; a caller must test this before using the rest.
*
     03  Cls-Valid-Flag        pic x.
*
*    Rules D1-D3 - derived daily, hourly and semi-monthly rates,
*    a non-zero master field always takes precedence over these.
*
     03  Cls-Daily-Rate         pic 9(7)v9999.
     03  Cls-Hourly-Rate        pic 9(5)v9999.
     03  Cls-Semi-Rate          pic 9(7)v99.
*
*    Rule D4 - department from the position text, first
*    substring match wins, see Py030's Aa040 for the order.
*
     03  Cls-Department         pic x(20).
*
*    Default allowance rule - Regular only, only where the
*    master carried zero; Contractual is always zero here.
*
     03  Cls-Rice               pic 9(5)v99.
     03  Cls-Phone               pic 9(5)v99.
     03  Cls-Clothing            pic 9(5)v99.
     03  filler                  pic x(08).
*
