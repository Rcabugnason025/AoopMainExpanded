*****************************************************************
*                                                               *
*          Semi-Monthly Payroll Batch - Main Driver             *
*                                                               *
*****************************************************************
*
 identification          division.
*================================
*
     program-id.         py010.
     author.             R. H. Ballard.
     installation.       Motorph Corporation - Mis Dept.
     date-written.       03/03/86.
     date-compiled.
     security.           Company Confidential.
*
*    Remarks.            Semi-monthly payroll run.  Reads the
*                        Employee Master and the Time Input file
*                        in ascending Emp-Id sequence, validates
*                        and classifies each employee (Py030),
*                        calculates the payslip (Py020), writes
*                        the payslip detail file, prints the
*                        boxed payslip and a payroll register
*                        line, and accumulates the run totals.
*
*                        Employee-Master-File is the driving
*                        file - one master read, at most one
*                        Py030/Py020 call, at most one payslip
*                        written, per iteration of the main
*                        loop.  Time-Input-File is a subordinate
*                        file matched against the master on
*                        Emp-Id; it can be short (no card for a
*                        master, rule defaults apply) or it can
*                        carry an orphan record with no matching
*                        master (skipped, see Aa040 below) but
*                        it never drives the loop on its own.
*
*    Version.            See Prog-Name in Ws.
*    Called modules.     Py030, Py020.
*    Files used.         Employee-Master-File   (input)
*                        Time-Input-File        (input)
*                        Payslip-Detail-File    (output)
*                        Payroll-Register-File  (output, Rw)
*                        Payslip-Print-File     (output)
*                        Error-Log-File         (output)
*
* Changes:
* 03/03/86 rhb - 1.00 Created.
* 21/11/90 rhb - 1.01 Time file match-merge rewritten to skip
*                     orphan time records instead of abending -
*                     CR-0061.  Before this change a Time-Input
*                     card for a terminated employee (no longer
*                     on the master) would stop the whole run;
*                     now it is skipped and the run carries on.
* 14/01/99 ejk - 1.02 Y2K review - Emp-Birthdate not used here,
*                     no change needed.
* 19/06/02 mts - 1.03 Pay-Emp-Type now carried from Py030's
*                     classification straight onto the slip and
*                     the register line - CR-0219.  Before this
*                     the register had no way to tell a Regular
*                     employee's line from a Contractual one
*                     without going back to the master file.
* 08/04/09 djw - 1.04 Error-Log-File added for invalid (rule V1)
*                     records - these used to just vanish from
*                     the run - CR-0356.  Payroll had no record
*                     at all of how many masters were skipped on
*                     a given run, or which ones, until this was
*                     added; Ctl-Invalid-Count on the register
*                     foot and this log together close that gap.
* 03/09/14 glp - 1.05 Register page heading now carries a real
*                     run date off the system clock (Aa005) per
*                     CR-0412 - the heading had been carrying an
*                     unfilled date mask since the program was
*                     written.  Unused Special-Names switches
*                     dropped the same pass.
*
 environment              division.
*================================
*
 input-output             section.
 file-control.
*
*    Employee Master - input, ascending Emp-Id, drives the run.
*
     select   employee-master-file
              assign to EMPMAS
              organization is sequential
              file status is ws-emp-status.
*
*    Time Input - input, ascending Tim-Emp-Id, matched against
*    the master one employee at a time (see Aa040 below).
*
     select   time-input-file
              assign to TIMEIN
              organization is sequential
              file status is ws-time-status.
*
*    Payslip Detail - output, one record per valid employee, in
*    the same sequence the master was read.
*
     select   payslip-detail-file
              assign to PAYSLP
              organization is sequential
              file status is ws-slip-status.
*
*    Payroll Register - output, Report Writer controlled, one
*    detail line per valid employee plus the control-footing
*    totals at end of run.
*
     select   payroll-register-file
              assign to PAYREG
              organization is sequential
              file status is ws-reg-status.
*
*    Payslip Print - output, the boxed per-employee payslip,
*    several print lines per valid employee.
*
     select   payslip-print-file
              assign to PAYPRT
              organization is sequential
              file status is ws-prt-status.
*
*    Error Log - output, one line per invalid (rule V1) master
*    record, added per CR-0356 above.
*
     select   error-log-file
              assign to ERRLOG
              organization is sequential
              file status is ws-err-status.
*
 data                     division.
*================================
*
 file                     section.
*-----------------------
*
*    Driving file - see Pywsemp.cob for the full 01-level.
*
 fd  employee-master-file.
*
     copy "PYWSEMP.cob".
*
*    Subordinate file, matched to the master per Aa040 below -
*    see Pywstim.cob for the layout and its default values.
*
 fd  time-input-file.
*
     copy "PYWSTIM.cob".
*
*    Output - see Pywsslp.cob, the same 01-level Py020 builds.
*
 fd  payslip-detail-file.
*
     copy "PYWSSLP.cob".
*
*    No 01-level here - Report Writer defines the page heading,
*    detail and control-footing records itself, down in the
*    Report Section.
*
 fd  payroll-register-file
     reports are payroll-register-report.
*
*    Plain 132-byte print line - the boxed payslip is built a
*    line at a time in Working-Storage and moved in whole.
*
 fd  payslip-print-file.
 01  py-print-line           pic x(132).
*
*    Same shape as the print file - one message per invalid
*    master record.
*
 fd  error-log-file.
 01  py-error-line           pic x(132).
*
 working-storage          section.
*-----------------------
 77  prog-name            pic x(16) value "PY010 (1.05)".
*
*   Run-date work area - Aa005 below fills Ws-Date from the
*   system clock once at start of run and the register's page
*   heading Sources off it (see Py-Reg-Head), shop's usual
*   DD/MM/YYYY form.
*
 01  ws-date-formats.
     03  ws-date           pic x(10)  value "99/99/9999".
     03  ws-uk redefines ws-date.
         05  ws-days       pic 99.
         05  filler        pic x.
         05  ws-month      pic 99.
         05  filler        pic x.
         05  ws-year       pic 9(4).
*
*   System-clock capture - old Accept-From-Date habit, two
*   digit year only; Ws-Century is the one hand-set constant
*   from the 1998-99 Y2K pass, bumped from 19 the same way the
*   other modules' date fields were (see the change log).
*
 01  ws-accept-date.
     03  ws-accept-yy      pic 99.
     03  ws-accept-mm      pic 99.
     03  ws-accept-dd      pic 99.
 77  ws-century            pic 99     value 20.
*
*   One 2-byte File Status field per Select above - checked only
*   by eye today (no Declaratives), kept here so a dump at abend
*   time shows all six together.
*
 01  ws-file-status-work.
     03  ws-emp-status        pic xx.
     03  ws-time-status       pic xx.
     03  ws-slip-status       pic xx.
     03  ws-reg-status        pic xx.
     03  ws-prt-status        pic xx.
     03  ws-err-status        pic xx.
     03  filler               pic x(04).
*
*   End-of-file switches for the two input files, plus the
*   read-ahead flag that drives the Time-Input match-merge.
*
 01  ws-switches.
     03  ws-emp-eof           pic x     value "N".
         88  emp-at-eof                 value "Y".
     03  ws-time-eof          pic x     value "N".
         88  time-at-eof                value "Y".
*
*    Time-Is-Pending means the Time-Input record currently
*    sitting in Py-Time-Record has been read but not yet
*    matched to a master - see Aa021/Aa040 below for how this
*    is used.
*
     03  ws-time-pending      pic x     value "N".
         88  time-is-pending            value "Y".
     03  filler               pic x(05).
*
*   Work record handed to Py020 in place of a Time-Input record
*   when the master has no matching time record for the period -
*   same shape as Pywstim, own field names so there is no doubt
*   in Aa040/Aa050 which copy (the real FD record or this work
*   copy) is in play at any point.
*
 01  ws-call-time-record.
     03  wrk-tim-emp-id       pic 9(5).
     03  wrk-tim-days-worked  pic 9(2).
     03  wrk-tim-ot-hours     pic 9(3)v99.
     03  filler               pic x(18).
*
*   Ws-Rule-Line-Table is the pair of rule lines drawn around and
*   through the boxed payslip (Aa060 below) - (1) the double
*   rule, (2) the single - one Filler-Value table instead of two
*   separate 60-byte fields, same trick Pywsded.cob uses for the
*   Sss/Bir brackets.  Ws-Edit-Amt is the one money-editing field
*   used for every amount printed on the payslip - moved into
*   before each Write so the thousands-separator picture in
*   SPEC's print layout is honoured without every Aa06x paragraph
*   needing its own copy of the picture.
*
 01  py-rule-line-values.
     03  filler               pic x(60)  value all "=".
     03  filler               pic x(60)  value all "-".
 01  py-rule-line-table redefines py-rule-line-values.
     03  ws-rule-line           occurs 2  pic x(60).
*
 01  ws-print-work.
     03  ws-edit-amt          pic -zz,zzz,zz9.99.
     03  filler               pic x(09).
*
*   Run-count table - one slot per employee type (1 Regular,
*   2 Contractual), Aa081 adds to the matching slot off Py030's
*   classification and the register's control footing Sources
*   off the same two slots by number - same Filler-Value table
*   trick as above, this time over a pair of run counters.
*
 01  py-type-count-values.
     03  filler            pic 9(5)    comp-3  value zero.
     03  filler            pic 9(5)    comp-3  value zero.
 01  py-type-count-table redefines py-type-count-values.
     03  ws-type-count        occurs 2  pic 9(5)  comp-3.
*
*   Run control totals - accumulated in Aa081 for every valid
*   employee and written to the register's control-footing by
*   Terminate at end of run (Aa090).  Comp-3 throughout, the
*   same usage the rate tables in Pywsded use, so a dump of
*   either area reads the same way.
*
 01  ws-control-totals.
     03  ctl-emp-processed    pic 9(5)       comp-3.
     03  ctl-invalid-count    pic 9(5)       comp-3.
     03  ctl-gross-total      pic s9(10)v99  comp-3.
     03  ctl-deduct-total     pic s9(10)v99  comp-3.
     03  ctl-net-total        pic s9(10)v99  comp-3.
     03  filler               pic x(05).
*
*   Employee classification / derivation result - U4, one per
*   employee, obtained from Py030 before the Py020 call and
*   used again in Aa081 to split the Regular/Contractual count.
*
     copy "PYWSCLS.cob".
*
 linkage                  section.
*===================
*
*    No Using phrase - this is the top of the run, not a
*    subprogram.
*
 procedure division.
*========================================
*
*    Main line - open everything, prime both input files, drive
*    the loop off the master (one call to Aa030 per master
*    record), write the control totals, close everything.
*
*    Open, prime, loop the master to Eof, write totals, close.
*
 aa000-main-logic.
     perform  aa005-get-run-date.
     perform  aa010-open-files.
     perform  aa020-prime-reads.
     perform  aa030-process-one-employee
              until emp-at-eof.
     perform  aa090-write-control-totals.
     perform  aa099-close-files.
     goback.
*
 aa005-get-run-date.
*
*    Today's date off the system clock, built into Ws-Date in
*    the shop's DD/MM/YYYY form before Aa010's Initiate - the
*    page heading's Run Date field Sources off Ws-Date on the
*    very first Generate, so this has to run first.
*
     accept    ws-accept-date from date.
     move      ws-accept-dd to ws-days.
     move      ws-accept-mm to ws-month.
     compute   ws-year = ws-century * 100 + ws-accept-yy.
*
 aa010-open-files.
*
*    Both inputs Open Input, all four outputs Open Output, run
*    totals zeroed, register report Initiated - Report Writer
*    needs this before the first Generate or it abends.
*
     open     input employee-master-file
                    time-input-file.
     open     output payslip-detail-file
                     payroll-register-file
                     payslip-print-file
                     error-log-file.
*
*    Seven fields, one Move, every run control total starts at
*    zero regardless of what the previous run's close left lying
*    around in storage.
*
     move     zero to ctl-emp-processed
                       ws-type-count (1)
                       ws-type-count (2)
                       ctl-invalid-count
                       ctl-gross-total
                       ctl-deduct-total
                       ctl-net-total.
     initiate payroll-register-report.
*
 aa020-prime-reads.
*
*    Priming read on the master, then prime the time-ahead
*    buffer behind it - standard sequential match-merge set up,
*    nothing is matched yet, Aa040 does that per employee.
*
     move     "N" to ws-emp-eof.
     read     employee-master-file
              at end move "Y" to ws-emp-eof.
     move     "N" to ws-time-eof.
     perform  aa021-read-time-ahead.
*
 aa021-read-time-ahead.
*
*    Read-ahead for the time file - Time-Is-Pending means the
*    record just read has not yet been matched to a master.
*    This paragraph is called both to prime the buffer (Aa020
*    above) and to advance it once a record has been consumed
*    or skipped (Aa040 below) - it always leaves exactly one
*    record's worth of state in Py-Time-Record and the pending
*    flag, never more.
*
*    Nothing to read ahead once the time file is already at Eof.
*
     move     "N" to ws-time-pending.
     if       not time-at-eof
              read time-input-file
                   at end move "Y" to ws-time-eof
              end-read
              if  not time-at-eof
                  move "Y" to ws-time-pending.
*
 aa030-process-one-employee.
*
*    One master record per call - classify/validate first
*    (Py030), then either log it as invalid or run it through
*    the full calc/print/register/totals chain.  The next master
*    read happens at the bottom regardless of which branch ran,
*    same as any priming-read loop.
*
     call     "py030" using py-employee-record
                            py-classification-area.
     if       cls-valid-flag not = "Y"
              add 1 to ctl-invalid-count
              perform aa080-write-error-line
     else
              perform aa040-match-time
              perform aa050-calc-and-write
              perform aa060-print-payslip-block
              perform aa070-write-register-line
              perform aa081-accumulate-totals.
*
*    Next master, same priming-read pattern as Aa020 above - the
*    loop in Aa000 tests Emp-At-Eof right after this Perform.
*
     read     employee-master-file
              at end move "Y" to ws-emp-eof.
*
 aa040-match-time.
*
*    Rule - sequential match on ascending Emp-Id.  Any time
*    record whose key is behind the current master is an
*    orphan (no matching master, typically a terminated
*    employee) and is skipped - that is what the Perform/Until
*    loop below does, stepping the time-ahead buffer forward
*    until it catches up with or passes the current master's
*    key.  Once caught up, either the keys are equal (a genuine
*    match, consumed and the buffer advanced again) or the time
*    buffer has gone past the master's key, meaning there is no
*    card for this employee and the Tim-Days-Worked/Tim-Ot-Hours
*    defaults apply.
*
     perform  aa021-read-time-ahead
              until not time-is-pending
                 or tim-emp-id not less emp-id.
*
*    Caught up - test for a genuine match before falling through
*    to the no-card default below.
*
     if       time-is-pending and tim-emp-id = emp-id
              move tim-emp-id       to wrk-tim-emp-id
              move tim-days-worked  to wrk-tim-days-worked
              move tim-ot-hours     to wrk-tim-ot-hours
              perform aa021-read-time-ahead
     else
*
*             No matching time card - defaults per the Pywstim
*             banner, 22 days, no overtime.
*
              move emp-id to wrk-tim-emp-id
              move 22     to wrk-tim-days-worked
              move zero   to wrk-tim-ot-hours.
*
 aa050-calc-and-write.
*
*    Py020 does the money - basic/overtime/allowances/gross on
*    the earnings side, Sss/Philhealth/Pagibig/Bir on the
*    deduction side, net pay last.  The record it hands back is
*    written to Payslip-Detail-File exactly as received.
*
     call     "py020" using py-employee-record
                            ws-call-time-record
                            py-classification-area
                            py-payslip-record.
*
*    One Write, no Invalid Key test - this is a plain sequential
*    file, there is no key for Write to reject.
*
     write    py-payslip-record.
*
 aa060-print-payslip-block.
*
*    Boxed payslip - rule lines, identity, earnings, deductions,
*    net pay, trailer.  Built a line at a time in Py-Print-Line,
*    Move Spaces first every time so a shorter line never leaves
*    a trailing fragment of the previous one on the page.
*
     move     ws-rule-line (1) to py-print-line.
     write    py-print-line.
     move     spaces to py-print-line.
     string   "MOTORPH PAYSLIP" delimited by size
              into py-print-line.
     write    py-print-line.
     move     ws-rule-line (1) to py-print-line.
     write    py-print-line.
*
*    Identity block - Id, Name, Position, Days Worked, Overtime
*    Hours, each its own labelled line.
*
*    Employee Id - numeric, shown as keyed on the master.
*
     move     spaces to py-print-line.
     string   "Employee Id     : " delimited by size
              pay-emp-id delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Name - already built First-space-Last by Py020's Aa010.
*
     move     spaces to py-print-line.
     string   "Name            : " delimited by size
              pay-emp-name delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Position - the free-text title off the master, the same
*    field Py030's Aa040 parses for department, shown verbatim.
*
     move     spaces to py-print-line.
     string   "Position        : " delimited by size
              pay-position delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Days Worked - from the matched Time-Input record, or the
*    22-day default if Aa040 above found no card.
*
     move     spaces to py-print-line.
     string   "Days Worked     : " delimited by size
              pay-days-worked delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Overtime Hours - same source, defaults to zero.
*
     move     spaces to py-print-line.
     string   "Overtime Hours  : " delimited by size
              pay-ot-hours delimited by size
              into py-print-line.
     write    py-print-line.
     move     ws-rule-line (2) to py-print-line.
     write    py-print-line.
*
*    Earnings block through deductions block, Aa061 straight
*    into Aa062 on one Perform Thru - the "EARNINGS"/
*    "DEDUCTIONS" headers and the dash rule between and after
*    them are now the first/last lines of those two paragraphs
*    themselves, so the one call prints the same six pieces in
*    the same order a pair of separate Performs used to.
*
     perform  aa061-print-earn-line thru aa062-print-deduct-line.
*
*    Net pay - the one figure on the slip that gets its own
*    line outside the earnings/deductions blocks.
*
     move     pay-net to ws-edit-amt.
     move     spaces to py-print-line.
     string   "NET PAY" delimited by size
              " " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
     move     ws-rule-line (1) to py-print-line.
     write    py-print-line.
     move     spaces to py-print-line.
     string   "This is a computer-generated payslip." delimited
              by size into py-print-line.
     write    py-print-line.
*
 aa061-print-earn-line.
*
*    Five earnings lines, basic through gross, each amount moved
*    into Ws-Edit-Amt before it goes into the Stringed line so
*    the thousands-separator/2-decimal picture applies.  Entry
*    point for Aa060's Perform Thru below, so the section
*    header is the paragraph's own first line now, not the
*    caller's.
*
     move     spaces to py-print-line.
     string   "EARNINGS" delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P1 - the semi-monthly basic Py020 carried onto the
*    slip, not re-derived here.
*
     move     pay-basic to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Basic Salary      " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P2 - overtime pay, zero on a line with no overtime
*    hours, not suppressed - a zero line is still useful, it
*    confirms the figure was calculated and not just missing.
*
     move     pay-ot-pay to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Overtime Pay      " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P3, first of three allowance lines - rice subsidy.
*
     move     pay-rice to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Rice Subsidy      " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P3 continued - phone allowance.
*
     move     pay-phone to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Phone Allowance   " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P3 continued - clothing allowance, the last of the
*    three.
*
     move     pay-clothing to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Clothing Allowance" delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P4 - gross pay, sum of the five lines above, printed
*    in upper case to set it off from the individual figures.
*
     move     pay-gross to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  GROSS PAY         " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
 aa062-print-deduct-line.
*
*    Four deduction lines plus the total, same Ws-Edit-Amt
*    pattern as Aa061 above.  Falls straight in from Aa061 on
*    Aa060's Perform Thru, so the dash rule closing the
*    earnings block and the "DEDUCTIONS" header open this
*    paragraph instead of sitting in the caller.
*
     move     ws-rule-line (2) to py-print-line.
     write    py-print-line.
     move     spaces to py-print-line.
     string   "DEDUCTIONS" delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule S1 - Sss contribution, looked up against the bracket
*    table by Py020, already final by the time it reaches here.
*
     move     pay-sss to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  SSS Contribution  " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule H1 - Philhealth.
*
     move     pay-philhealth to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  PhilHealth        " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule G1 - Pag-Ibig.
*
     move     pay-pagibig to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Pag-IBIG          " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule T1 - withholding tax, last of the four statutory legs.
*
     move     pay-tax to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  Withholding Tax   " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
*
*    Rule P6 - total deductions, upper case the same as the
*    gross pay line above, to set the subtotal off visually.
*
     move     pay-total-deduct to ws-edit-amt.
     move     spaces to py-print-line.
     string   "  TOTAL DEDUCTIONS  " delimited by size
              ws-edit-amt delimited by size
              into py-print-line.
     write    py-print-line.
     move     ws-rule-line (2) to py-print-line.
     write    py-print-line.
*
 aa070-write-register-line.
*
*    One Generate per valid employee - Report Writer pulls every
*    field on the Payslip-Detail 01-group straight from the
*    Linkage/Working-Storage Source fields named in the Report
*    Section below, nothing to build by hand here.
*
     generate payslip-detail.
*
 aa080-write-error-line.
*
*    One line per invalid master - just the Emp-Id and a fixed
*    message, there is nothing else on an invalid record worth
*    trusting enough to print.
*
     move     spaces to py-error-line.
     string   "INVALID EMPLOYEE RECORD - ID " delimited by size
              emp-id delimited by size
              " - FAILS RULE V1, SKIPPED" delimited by size
              into py-error-line.
     write    py-error-line.
*
 aa081-accumulate-totals.
*
*    Run totals - one employee counted, split Regular/
*    Contractual per Py030's classification, the three money
*    totals added straight off the payslip record just written.
*
     add      1 to ctl-emp-processed.
     if       cls-emp-type = "REGULAR"
              add 1 to ws-type-count (1)
     else
              add 1 to ws-type-count (2).
*
*    Money totals - off the slip just written, not recomputed.
*
     add      pay-gross to ctl-gross-total.
     add      pay-total-deduct to ctl-deduct-total.
     add      pay-net to ctl-net-total.
*
 aa090-write-control-totals.
*
*    Terminate fires the Control Footing Final group on the
*    register - see Py-Reg-Foot down in the Report Section for
*    what actually prints.
*
     terminate payroll-register-report.
*
*    All six, inputs and outputs together - nothing left open on
*    a normal end of run.
*
 aa099-close-files.
     close    employee-master-file
              time-input-file
              payslip-detail-file
              payroll-register-file
              payslip-print-file
              error-log-file.
*
 report                   section.
*===================
*
*    Payroll Register - one Heading page group, one Detail line
*    per valid employee (Payslip-Detail, driven by Aa070's
*    Generate above), one Control Footing Final group written
*    by Terminate at end of run (Aa090 above).
*
 rd  payroll-register-report
     control      final
     page limit   56
     heading      1
     first detail 5
     last detail  52.
*
*    Page Heading - fires once per page, Page-Counter is Report
*    Writer's own special register, not a field of ours.
*
 01  py-reg-head            type page heading.
*
*    Line 1 - program/version tag on the left, the report's
*    title in the middle, the run date and page number on the
*    right - Ws-Date is set once by Aa005 before the first
*    Generate, so it is the same run date on every page.
*
     03  line  1.
         05  col   1        pic x(16)   source prog-name.
         05  col  50        pic x(22)
             value "Motorph Payroll System".
         05  col  80        pic x(10)   value "Run Date: ".
         05  col  90        pic x(10)   source ws-date.
         05  col 120        pic x(5)    value "Page ".
         05  col 125        pic zz9     source page-counter.
*
*    Line 3 - the report's proper title, centred-ish.
*
     03  line  3.
         05  col  45        pic x(40)
             value "Semi-Monthly Payroll Register".
*
*    Column headings - Sss/Phic/Hdmf/Total-Dd are the shop's own
*    short forms for Sss/Philhealth/Pag-Ibig/Total Deductions.
*    Columns run wide of the standard 132-print-line (this report
*    prints on the wide-carriage stock, same as the old Check
*    Register did) because the nine money columns below need
*    room for every digit their source field on Pywsslp.cob
*    actually carries - a narrower edit picture here would make
*    Report Writer's implicit Move drop high-order digits off a
*    perfectly good figure instead of just printing it ragged.
*
     03  line  5.
         05  col   1        pic x(5)    value "Id".
         05  col   7        pic x(18)   value "Name".
         05  col  26        pic x(14)   value "Position".
         05  col  41        pic x(4)    value "Days".
         05  col  46        pic x(5)    value "Ot-Hr".
         05  col  53        pic x(5)    value "Basic".
         05  col  64        pic x(6)    value "Ot-Pay".
         05  col  75        pic x(5)    value "Gross".
         05  col  87        pic x(3)    value "Sss".
         05  col  96        pic x(4)    value "Phic".
         05  col 105        pic x(4)    value "Hdmf".
         05  col 114        pic x(3)    value "Tax".
         05  col 125        pic x(8)    value "Total-Dd".
         05  col 137        pic x(3)    value "Net".
*
*    One line per valid employee, every field Sourced straight
*    off the Payslip-Detail record just written by Aa050.  Each
*    money column's edit picture carries the same digit count as
*    its source field on Pywsslp.cob - Pay-Basic/Pay-Ot-Pay are
*    9(7), Pay-Gross/Pay-Total-Deduct are 9(8), Pay-Tax is 9(7)
*    and uncapped, Pay-Net is signed S9(8) - so a normal payroll
*    run's figures print whole instead of losing their high-order
*    digits the way a too-narrow picture would silently do.
*
 01  payslip-detail         type detail.
     03  col   1             pic 9(5)        source pay-emp-id.
     03  col   7             pic x(18)       source pay-emp-name.
     03  col  26             pic x(14)       source pay-position.
     03  col  41        pic z9          source pay-days-worked.
     03  col  46        pic zz9.99      source pay-ot-hours.
     03  col  53        pic zzzzzz9.99  source pay-basic.
     03  col  64        pic zzzzzz9.99  source pay-ot-pay.
     03  col  75        pic zzzzzzz9.99 source pay-gross.
     03  col  87        pic zzzz9.99    source pay-sss.
     03  col  96        pic zzzz9.99    source pay-philhealth.
     03  col 105        pic zzzz9.99    source pay-pagibig.
     03  col 114        pic zzzzzz9.99  source pay-tax.
     03  col 125        pic zzzzzzz9.99 source pay-total-deduct.
     03  col 137        pic -zzzzzzz9.99     source pay-net.
*
*    End-of-run totals - fired once by the Terminate in Aa090,
*    the four counts straight off Ws-Control-Totals, the three
*    money figures with full thousands-separator pictures (the
*    detail line above uses plain Z-suppression, no commas, to
*    leave room for nine money columns across the line).
*
 01  py-reg-foot             type control footing final.
     03  line plus 2.
         05  col   1         pic x(28)
             value "Employees Processed ......".
         05  col  30       pic zzzz9  source ctl-emp-processed.
     03  line plus 1.
         05  col   1         pic x(28)
             value "Regular Employees ........".
         05  col  30       pic zzzz9  source ws-type-count (1).
     03  line plus 1.
         05  col   1         pic x(28)
             value "Contractual Employees ....".
         05  col  30       pic zzzz9  source ws-type-count (2).
*
*    Invalid count - every master Aa030 sent to Aa080 instead of
*    the calc chain, rule V1 failures only.
*
     03  line plus 1.
         05  col   1         pic x(28)
             value "Invalid / Skipped ........".
         05  col  30       pic zzzz9  source ctl-invalid-count.
*
*    Money totals - Aa081 adds every valid employee's Pay-Gross/
*    Pay-Total-Deduct/Pay-Net into these three as the run goes,
*    so by the time Terminate fires they are the run's grand
*    totals, not just the last employee's figures.
*
     03  line plus 2.
         05  col   1         pic x(28)
             value "Total Gross Pay ..........".
         05  col  30  pic -zzz,zzz,zz9.99 source ctl-gross-total.
     03  line plus 1.
         05  col   1         pic x(28)
             value "Total Deductions .........".
         05  col  30  pic -zzz,zzz,zz9.99 source ctl-deduct-total.
     03  line plus 1.
         05  col   1         pic x(28)
             value "Total Net Pay .............".
         05  col  30  pic -zzz,zzz,zz9.99 source ctl-net-total.
*
