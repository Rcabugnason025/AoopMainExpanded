*******************************************
*                                          *
*  Record Definition For Payroll          *
*           Employee Master File          *
*     Uses Emp-Id as key                  *
*******************************************
* File size 250 bytes.
*
* 11/03/86 rhb - Created.
* 02/09/87 rhb - Added Emp-Supervisor, widened Emp-Position.
* 14/01/99 ejk - Y2K: Emp-Birthdate now ccyymmdd, was yymmdd.
* 19/06/02 mts - Emp-Semi-Rate/Emp-Hourly-Rate added for the
*                derived-rate project (zero = derive at run time).
*
 01  PY-Employee-Record.
*
*    Primary key, ascending, same sequence the Time-Input and
*    Payslip-Detail files are kept in for the match-merge.
*
     03  Emp-Id                pic 9(5).
     03  Emp-Last-Name         pic x(20).
     03  Emp-First-Name        pic x(20).
*
*    Ccyymmdd, zero means unknown - old Yymmdd records were
*    converted at the Y2K review, see the 14/01/99 entry above.
*
     03  Emp-Birthdate         pic 9(8).
     03  Emp-Phone             pic x(12).
     03  Emp-Sss-No            pic x(12).
     03  Emp-Philhealth-No     pic x(12).
     03  Emp-Tin-No            pic x(12).
     03  Emp-Pagibig-No        pic x(12).
*
*    Regular/Probationary/Contractual/Contract - rule C1 folds
*    Probationary into Regular and either spelling of contract
*    status into Contractual, so Py030 is the only place that
*    cares which of the four spellings turned up on the master.
*
     03  Emp-Status            pic x(12).
     03  Emp-Position          pic x(25).
     03  Emp-Supervisor        pic x(25).
     03  Emp-Basic-Salary      pic 9(7)v99.
*
*    Rice/phone/clothing allowances - zero on the master means
*    the default in rule D4/the allowance table applies; Py030
*    fills the default in, this field is left exactly as read.
*
     03  Emp-Rice-Subsidy      pic 9(5)v99.
     03  Emp-Phone-Allow       pic 9(5)v99.
     03  Emp-Clothing-Allow    pic 9(5)v99.
*
*    Zero means derive at run time - rule D3 (semi-rate from
*    basic salary) and rule D2 (hourly from the derived daily
*    rate) respectively.  Non-zero here always wins.
*
     03  Emp-Semi-Rate         pic 9(7)v99.
     03  Emp-Hourly-Rate       pic 9(5)v9999.
     03  filler                pic x(27).
*
