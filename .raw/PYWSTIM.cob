*******************************************
*                                          *
*  Record Definition For Payroll          *
*       Time Input (Hours/Days) File      *
*     Uses Tim-Emp-Id as key              *
*******************************************
* File size 30 bytes.
*
* 20/04/86 rhb - Created.
* 08/07/93 djw - Tim-Ot-Hours widened 9(2) to 9(3)v99 to allow
*                part hours and more than 99 hours in a period.
*
 01  PY-Time-Record.
     03  Tim-Emp-Id            pic 9(5).
*
*    Default 22 if no matching time record turned up for this
*    Emp-Id on the run - see Py010's Aa040-Match-Time.
*
     03  Tim-Days-Worked       pic 9(2).
*
*    Default zero on the same no-match condition above.
*
     03  Tim-Ot-Hours          pic 9(3)v99.
     03  filler                pic x(18).
*
