*******************************************
*                                          *
*  Working Storage For Statutory          *
*   Payroll Deduction Rates (SSS,         *
*   PhilHealth, Pag-IBIG, BIR)            *
*   Compiled-in, no param file behind it. *
*   Values redefine a Filler-Value table  *
*   in the house style - see Wspyded in   *
*   the general ledger suite for the same *
*   trick done with the old FWT table.    *
*******************************************
* 25/05/86 rhb - Created, Sss table only.
* 11/02/91 djw - Philhealth/Pagibig/Bir rate blocks added.
* 07/08/98 ejk - Y2K: widened Bir-Upper to 9(9)v99 for the
*                top bracket, was overflowing at 8,000,000.00.
* 14/11/02 mts - Contractual Sss/Philhealth caps split out of
*                the regular rate blocks (rule Ded2-C).
* 02/04/09 djw - Sss table re-keyed off BIR Circular amounts,
*                cap raised to 900.00 per period.
*
 01  PY-Ded-Sss-Values.
     03  filler  pic 9(5)v99 comp-3 value 3250.00.
     03  filler  pic 9(3)v99 comp-3 value 135.00.
     03  filler  pic 9(5)v99 comp-3 value 3750.00.
     03  filler  pic 9(3)v99 comp-3 value 157.50.
     03  filler  pic 9(5)v99 comp-3 value 4250.00.
     03  filler  pic 9(3)v99 comp-3 value 180.00.
     03  filler  pic 9(5)v99 comp-3 value 4750.00.
     03  filler  pic 9(3)v99 comp-3 value 202.50.
     03  filler  pic 9(5)v99 comp-3 value 5250.00.
     03  filler  pic 9(3)v99 comp-3 value 225.00.
     03  filler  pic 9(5)v99 comp-3 value 5750.00.
     03  filler  pic 9(3)v99 comp-3 value 247.50.
     03  filler  pic 9(5)v99 comp-3 value 6250.00.
     03  filler  pic 9(3)v99 comp-3 value 270.00.
     03  filler  pic 9(5)v99 comp-3 value 6750.00.
     03  filler  pic 9(3)v99 comp-3 value 292.50.
     03  filler  pic 9(5)v99 comp-3 value 7250.00.
     03  filler  pic 9(3)v99 comp-3 value 315.00.
     03  filler  pic 9(5)v99 comp-3 value 7750.00.
     03  filler  pic 9(3)v99 comp-3 value 337.50.
     03  filler  pic 9(5)v99 comp-3 value 8250.00.
     03  filler  pic 9(3)v99 comp-3 value 360.00.
     03  filler  pic 9(5)v99 comp-3 value 8750.00.
     03  filler  pic 9(3)v99 comp-3 value 382.50.
     03  filler  pic 9(5)v99 comp-3 value 9250.00.
     03  filler  pic 9(3)v99 comp-3 value 405.00.
     03  filler  pic 9(5)v99 comp-3 value 9750.00.
     03  filler  pic 9(3)v99 comp-3 value 427.50.
     03  filler  pic 9(5)v99 comp-3 value 10250.00.
     03  filler  pic 9(3)v99 comp-3 value 450.00.
     03  filler  pic 9(5)v99 comp-3 value 10750.00.
     03  filler  pic 9(3)v99 comp-3 value 472.50.
     03  filler  pic 9(5)v99 comp-3 value 11250.00.
     03  filler  pic 9(3)v99 comp-3 value 495.00.
     03  filler  pic 9(5)v99 comp-3 value 11750.00.
     03  filler  pic 9(3)v99 comp-3 value 517.50.
     03  filler  pic 9(5)v99 comp-3 value 12250.00.
     03  filler  pic 9(3)v99 comp-3 value 540.00.
     03  filler  pic 9(5)v99 comp-3 value 12750.00.
     03  filler  pic 9(3)v99 comp-3 value 562.50.
     03  filler  pic 9(5)v99 comp-3 value 13250.00.
     03  filler  pic 9(3)v99 comp-3 value 585.00.
     03  filler  pic 9(5)v99 comp-3 value 13750.00.
     03  filler  pic 9(3)v99 comp-3 value 607.50.
     03  filler  pic 9(5)v99 comp-3 value 14250.00.
     03  filler  pic 9(3)v99 comp-3 value 630.00.
     03  filler  pic 9(5)v99 comp-3 value 14750.00.
     03  filler  pic 9(3)v99 comp-3 value 652.50.
     03  filler  pic 9(5)v99 comp-3 value 15250.00.
     03  filler  pic 9(3)v99 comp-3 value 675.00.
     03  filler  pic 9(5)v99 comp-3 value 15750.00.
     03  filler  pic 9(3)v99 comp-3 value 697.50.
     03  filler  pic 9(5)v99 comp-3 value 16250.00.
     03  filler  pic 9(3)v99 comp-3 value 720.00.
     03  filler  pic 9(5)v99 comp-3 value 16750.00.
     03  filler  pic 9(3)v99 comp-3 value 742.50.
     03  filler  pic 9(5)v99 comp-3 value 17250.00.
     03  filler  pic 9(3)v99 comp-3 value 765.00.
     03  filler  pic 9(5)v99 comp-3 value 17750.00.
     03  filler  pic 9(3)v99 comp-3 value 787.50.
     03  filler  pic 9(5)v99 comp-3 value 18250.00.
     03  filler  pic 9(3)v99 comp-3 value 810.00.
     03  filler  pic 9(5)v99 comp-3 value 18750.00.
     03  filler  pic 9(3)v99 comp-3 value 832.50.
     03  filler  pic 9(5)v99 comp-3 value 19250.00.
     03  filler  pic 9(3)v99 comp-3 value 855.00.
     03  filler  pic 9(5)v99 comp-3 value 19750.00.
     03  filler  pic 9(3)v99 comp-3 value 877.50.
     03  filler  pic 9(3)v99 comp-3 value 900.00.
     03  filler  pic x(02) value spaces.
 01  PY-Ded-Sss-Table redefines PY-Ded-Sss-Values.
     03  Ded-Sss-Step              occurs 34.
         05  Ded-Sss-Cutoff         pic 9(5)v99  comp-3.
         05  Ded-Sss-Amount         pic 9(3)v99  comp-3.
     03  Ded-Sss-Cap-Amount         pic 9(3)v99  comp-3.
     03  filler                     pic x(02).
*
 01  PY-Ded-Philhealth-Rates.
     03 Ded-Ph-Low-M pic 9(6)v99 comp-3 value 10000.00.
     03 Ded-Ph-Low-Amt pic 9(5)v99 comp-3 value 137.50.
     03 Ded-Ph-High-M pic 9(6)v99 comp-3 value 60000.00.
     03 Ded-Ph-High-Amt pic 9(5)v99 comp-3 value 1375.00.
     03 Ded-Ph-Rate pic 9v9999 comp-3 value 0.0275.
     03 filler pic x(04) value spaces.
*
 01  PY-Ded-Pagibig-Rates.
     03 Ded-Pi-Low-M pic 9(6)v99 comp-3 value 1500.00.
     03 Ded-Pi-Low-Rate pic 9v9999 comp-3 value 0.0100.
     03 Ded-Pi-High-Rate pic 9v9999 comp-3 value 0.0200.
     03 Ded-Pi-Cap-Amount pic 9(5)v99 comp-3 value 100.00.
     03 filler pic x(04) value spaces.
*
 01  PY-Ded-Bir-Values.
     03  filler  pic 9(9)v99 comp-3 value 250000.00.
     03  filler  pic 9(8)v99 comp-3 value 0.
     03  filler  pic 9(7)v99 comp-3 value 0.
     03  filler  pic 9v9999  comp-3 value 0.
     03  filler  pic 9(9)v99 comp-3 value 400000.00.
     03  filler  pic 9(8)v99 comp-3 value 250000.00.
     03  filler  pic 9(7)v99 comp-3 value 0.
     03  filler  pic 9v9999  comp-3 value 0.2000.
     03  filler  pic 9(9)v99 comp-3 value 800000.00.
     03  filler  pic 9(8)v99 comp-3 value 400000.00.
     03  filler  pic 9(7)v99 comp-3 value 30000.00.
     03  filler  pic 9v9999  comp-3 value 0.2500.
     03  filler  pic 9(9)v99 comp-3 value 2000000.00.
     03  filler  pic 9(8)v99 comp-3 value 800000.00.
     03  filler  pic 9(7)v99 comp-3 value 130000.00.
     03  filler  pic 9v9999  comp-3 value 0.3000.
     03  filler  pic 9(9)v99 comp-3 value 8000000.00.
     03  filler  pic 9(8)v99 comp-3 value 2000000.00.
     03  filler  pic 9(7)v99 comp-3 value 490000.00.
     03  filler  pic 9v9999  comp-3 value 0.3200.
     03  filler  pic 9(9)v99 comp-3 value 999999999.99.
     03  filler  pic 9(8)v99 comp-3 value 8000000.00.
     03  filler  pic 9(7)v99 comp-3 value 2410000.00.
     03  filler  pic 9v9999  comp-3 value 0.3500.
     03  filler  pic x(04) value spaces.
 01  PY-Ded-Bir-Table redefines PY-Ded-Bir-Values.
     03  Ded-Bir-Bracket            occurs 6.
         05  Ded-Bir-Upper          pic 9(9)v99  comp-3.
         05  Ded-Bir-Excess-Base    pic 9(8)v99  comp-3.
         05  Ded-Bir-Base-Tax       pic 9(7)v99  comp-3.
         05  Ded-Bir-Rate           pic 9v9999   comp-3.
     03  filler                     pic x(04).
*
 01  PY-Ded-Contractual-Rates.
     03 Ded-Con-Sss-Rate pic 9v9999 comp-3 value 0.0450.
     03 Ded-Con-Sss-Cap pic 9(5)v99 comp-3 value 1125.00.
     03 Ded-Con-Ph-Rate pic 9v9999 comp-3 value 0.0250.
     03 Ded-Con-Ph-Cap pic 9(5)v99 comp-3 value 1800.00.
     03 filler pic x(04) value spaces.
*
